000100******************************************************************
000200*              C O P Y   B G C T A M                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - CUENTAS                           *
000500* MIEMBRO     : BGCTAM                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS.  SE INCLUYE CON   *
000700*             : COPY ... REPLACING EN LA FD DE ENTRADA, LA FD    *
000800*             : DE SALIDA Y LA TABLA DE MEMORIA DE BGDIA01, POR  *
000900*             : LO QUE EL PREFIJO CTA- SE REEMPLAZA EN CADA USO  *
001000* LONGITUD    : 80 BYTES                                         *
001100* PROPIETARIO : GRUPO CUENTAS Y CLIENTES                         *
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400* FECHA    INIC  TICKET     DESCRIPCION                          *
001500* 11/04/88 HMR   BG-0035    VERSION ORIGINAL DEL LAYOUT          *
001600* 19/08/92 CTZ   BG-0198    SE AGREGA CURRENCY (COP/USD/EUR)     *
001700* 30/09/97 RCQ   BG-0341    SE AGREGA ACCT-STATUS CANCELADA      *
001800* 11/01/99 JVA   BG-Y2K03  AMPLIACION OPEN-DATE A 8 POSIC(Y2K)   *
001900******************************************************************
002000 01  REG-CTA-MAESTRO.
002100*----------------------------------------------------------------*
002200*    NUMERO INTERNO DE CUENTA                                    *
002300*----------------------------------------------------------------*
002400     05  CTA-ACCT-ID             PIC 9(10).
002500*----------------------------------------------------------------*
002600*    NUMERO EXTERNO DE CUENTA, LLAVE UNICA DEL MAESTRO           *
002700*----------------------------------------------------------------*
002800     05  CTA-ACCT-NUMBER         PIC X(20).
002900*----------------------------------------------------------------*
003000*    TIPO DE CUENTA: S=AHORRO  C=CORRIENTE  P=PERSONAL           *
003100*                    E=EMPRESARIAL                               *
003200*----------------------------------------------------------------*
003300     05  CTA-ACCT-TYPE           PIC X(01).
003400         88  CTA-TIPO-AHORRO             VALUE 'S'.
003500         88  CTA-TIPO-CORRIENTE          VALUE 'C'.
003600         88  CTA-TIPO-PERSONAL           VALUE 'P'.
003700         88  CTA-TIPO-EMPRESARIAL        VALUE 'E'.
003800     05  CTA-OWNER-CLIENT-ID     PIC 9(10).
003900*----------------------------------------------------------------*
004000*    SALDO ACTUAL, NUNCA NEGATIVO - DISPLAY ZONADO CON SIGNO     *
004100*----------------------------------------------------------------*
004200     05  CTA-ACCT-BALANCE        PIC S9(13)V99.
004300*----------------------------------------------------------------*
004400*    MONEDA: COP  USD  EUR                                       *
004500*----------------------------------------------------------------*
004600     05  CTA-CURRENCY            PIC X(03).
004700         88  CTA-MONEDA-COP              VALUE 'COP'.
004800         88  CTA-MONEDA-USD              VALUE 'USD'.
004900         88  CTA-MONEDA-EUR              VALUE 'EUR'.
005000*----------------------------------------------------------------*
005100*    ESTADO: A=ACTIVA  B=BLOQUEADA  C=CANCELADA                  *
005200*----------------------------------------------------------------*
005300     05  CTA-ACCT-STATUS         PIC X(01).
005400         88  CTA-ACTIVA                  VALUE 'A'.
005500         88  CTA-BLOQUEADA               VALUE 'B'.
005600         88  CTA-CANCELADA               VALUE 'C'.
005700*----------------------------------------------------------------*
005800*    FECHA DE APERTURA AAAAMMDD, REDEFINIDA POR PARTES PARA      *
005900*    ESTADISTICAS DE APERTURAS POR ANIO/MES EN EL 9000-REPORTE   *
006000*----------------------------------------------------------------*
006100     05  CTA-OPEN-DATE           PIC 9(08).
006200     05  CTA-OPEN-DATE-R REDEFINES CTA-OPEN-DATE.
006300         10  CTA-OPEN-AAAA       PIC 9(04).
006400         10  CTA-OPEN-MM         PIC 9(02).
006500         10  CTA-OPEN-DD         PIC 9(02).
006600     05  FILLER                  PIC X(12).
006700******************************************************************
006800*                 F I N   D E L   C O P Y   B G C T A M          *
006900******************************************************************
