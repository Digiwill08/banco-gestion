000100******************************************************************
000200*              C O P Y   B G R P T 1                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - PROCESO DIARIO                    *
000500* MIEMBRO     : BGRPT1                                           *
000600* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE DE CONTROL DEL   *
000700*             : PROCESO DIARIO (BGDIA01).  132 COLUMNAS          *
000800* PROPIETARIO : GRUPO OPERACIONES                                *
000900*----------------------------------------------------------------*
001000* HISTORIAL DE CAMBIOS                                           *
001100* FECHA    INIC  TICKET     DESCRIPCION                          *
001200* 21/03/96 RCQ   BG-0311    VERSION ORIGINAL DEL LAYOUT          *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    LINEA 1 - ENCABEZADO DE PAGINA                              *
001600*----------------------------------------------------------------*
001700 01  RPT-LIN-ENCABEZADO.
001800     05  FILLER                  PIC X(01)  VALUE SPACES.
001900     05  RPT-ENC-PROGRAMA        PIC X(22)  VALUE
002000         'BANCOGESTION - BGDIA01'.
002100     05  FILLER                  PIC X(08)  VALUE SPACES.
002200     05  FILLER                  PIC X(20)  VALUE
002300         'CONTROL PROCESO DIA '.
002400     05  RPT-ENC-FECHA           PIC X(10).
002500     05  FILLER                  PIC X(10)  VALUE SPACES.
002600     05  FILLER                  PIC X(06)  VALUE 'PAGINA'.
002700     05  RPT-ENC-PAGINA          PIC ZZZ9.
002800     05  FILLER                  PIC X(51)  VALUE SPACES.
002900*----------------------------------------------------------------*
003000*    LINEA 2 - TITULO DE LA SECCION DE DETALLE                   *
003100*----------------------------------------------------------------*
003200 01  RPT-LIN-TITULO.
003300     05  FILLER                  PIC X(01)  VALUE SPACES.
003400     05  FILLER                  PIC X(20)  VALUE
003500         'OPERATIONS BY TYPE'.
003600     05  FILLER                  PIC X(111) VALUE SPACES.
003700*----------------------------------------------------------------*
003800*    LINEA 3 - RAYA DE COLUMNAS DEL DETALLE                      *
003900*----------------------------------------------------------------*
004000 01  RPT-LIN-COLUMNAS.
004100     05  FILLER                  PIC X(01)  VALUE SPACES.
004200     05  FILLER                  PIC X(03)  VALUE 'CD'.
004300     05  FILLER                  PIC X(01)  VALUE SPACES.
004400     05  FILLER                  PIC X(30)  VALUE
004500         'DESCRIPCION'.
004600     05  FILLER                  PIC X(10)  VALUE 'ACEPTADAS'.
004700     05  FILLER                  PIC X(10)  VALUE 'RECHAZADAS'.
004800     05  FILLER                  PIC X(17)  VALUE
004900         'MONTO MOVIDO'.
005000     05  FILLER                  PIC X(60)  VALUE SPACES.
005100*----------------------------------------------------------------*
005200*    LINEA 4 - DETALLE POR CODIGO DE OPERACION                   *
005300*----------------------------------------------------------------*
005400 01  RPT-LIN-DETALLE.
005500     05  FILLER                  PIC X(01)  VALUE SPACES.
005600     05  RPT-DET-CODIGO          PIC X(02).
005700     05  FILLER                  PIC X(02)  VALUE SPACES.
005800     05  RPT-DET-DESCRIPCION     PIC X(30).
005900     05  RPT-DET-ACEPTADAS       PIC ZZZ,ZZ9.
006000     05  FILLER                  PIC X(03)  VALUE SPACES.
006100     05  RPT-DET-RECHAZADAS      PIC ZZZ,ZZ9.
006200     05  FILLER                  PIC X(03)  VALUE SPACES.
006300     05  RPT-DET-MONTO           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
006400     05  FILLER                  PIC X(59)  VALUE SPACES.
006500*----------------------------------------------------------------*
006600*    LINEA 5 - TRANSFERENCIAS VENCIDAS POR EL SISTEMA            *
006700*----------------------------------------------------------------*
006800 01  RPT-LIN-VENCIDAS.
006900     05  FILLER                  PIC X(01)  VALUE SPACES.
007000     05  FILLER                  PIC X(34)  VALUE
007100         'TRANSFERENCIAS VENCIDAS SISTEMA -'.
007200     05  FILLER                  PIC X(08)  VALUE 'CANT:'.
007300     05  RPT-VEN-CANTIDAD        PIC ZZZ,ZZ9.
007400     05  FILLER                  PIC X(08)  VALUE 'MONTO:'.
007500     05  RPT-VEN-MONTO           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
007600     05  FILLER                  PIC X(56)  VALUE SPACES.
007700*----------------------------------------------------------------*
007800*    LINEA 6 - RAYA DE SEPARACION DE TOTALES                     *
007900*----------------------------------------------------------------*
008000 01  RPT-LIN-RAYA.
008100     05  FILLER                  PIC X(132) VALUE ALL '-'.
008200*----------------------------------------------------------------*
008300*    LINEA 7 - RENGLON DE TOTAL DE CONTROL (ROTULO + VALOR)      *
008400*----------------------------------------------------------------*
008500 01  RPT-LIN-TOTAL.
008600     05  FILLER                  PIC X(01)  VALUE SPACES.
008700     05  RPT-TOT-ROTULO          PIC X(35).
008800     05  RPT-TOT-VALOR           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
008900     05  FILLER                  PIC X(78)  VALUE SPACES.
009000*----------------------------------------------------------------*
009100*    LINEA 8 - FIN DE REPORTE                                    *
009200*----------------------------------------------------------------*
009300 01  RPT-LIN-FIN.
009400     05  FILLER                  PIC X(55)  VALUE SPACES.
009500     05  FILLER                  PIC X(21)  VALUE
009600         '*** END OF REPORT ***'.
009700     05  FILLER                  PIC X(56)  VALUE SPACES.
009800******************************************************************
009900*                 F I N   D E L   C O P Y   B G R P T 1          *
010000******************************************************************
