000100******************************************************************
000200*              C O P Y   B G T R A M                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - TRANSFERENCIAS                    *
000500* MIEMBRO     : BGTRAM                                           *
000600* DESCRIPCION : LAYOUT DE LA SOLICITUD DE TRANSFERENCIA.  SE     *
000700*             : INCLUYE CON COPY ... REPLACING EN LA FD DE       *
000800*             : ENTRADA, LA FD DE SALIDA Y LA TABLA DE MEMORIA   *
000900*             : DE BGDIA01, POR LO QUE EL PREFIJO TRF- SE        *
001000*             : REEMPLAZA EN CADA USO                            *
001100* LONGITUD    : 100 BYTES                                        *
001200* PROPIETARIO : GRUPO CUENTAS Y CLIENTES                         *
001300*----------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                           *
001500* FECHA    INIC  TICKET     DESCRIPCION                          *
001600* 08/05/93 CTZ   BG-0221    VERSION ORIGINAL DEL LAYOUT          *
001700* 17/11/96 RCQ   BG-0318    SE AGREGA EL FLUJO DE APROBACION     *
001800* 04/02/99 JVA   BG-Y2K05  AMPLIACION CREATE-TS A 14 POSIC(Y2K)  *
001900* 22/06/99 JVA   BG-0344    SE DEJA UN BYTE DE RESERVA AL FINAL  *
002000* 14/09/99 JVA   BG-0351    SE QUITA EL BYTE DE RESERVA, DEJABA  *
002100*                           EL REGISTRO EN 101 Y ROMPIA EL LARGO *
002200*                           FIJO DE 100 QUE ESPERA CONCILIACION  *
002300******************************************************************
002400 01  REG-TRF-MAESTRO.
002500*----------------------------------------------------------------*
002600*    NUMERO UNICO DE TRANSFERENCIA, LLAVE DEL MAESTRO            *
002700*----------------------------------------------------------------*
002800     05  TRF-TRANSFER-ID              PIC 9(10).
002900     05  TRF-FROM-ACCT           PIC X(20).
003000     05  TRF-TO-ACCT             PIC X(20).
003100     05  TRF-AMOUNT              PIC S9(13)V99.
003200*----------------------------------------------------------------*
003300*    FECHA-HORA DE CREACION AAAAMMDDHHMMSS, REDEFINIDA PARA EL   *
003400*    CALCULO DEL BARRIDO DE VENCIMIENTO (1 HORA)                 *
003500*----------------------------------------------------------------*
003600     05  TRF-CREATE-TS           PIC 9(14).
003700     05  TRF-CREATE-TS-R REDEFINES TRF-CREATE-TS.
003800         10  TRF-CREA-FECHA      PIC 9(08).
003900         10  TRF-CREA-HORA       PIC 9(02).
004000         10  TRF-CREA-MINUTO     PIC 9(02).
004100         10  TRF-CREA-SEGUNDO    PIC 9(02).
004200*----------------------------------------------------------------*
004300*    ESTADO: J=EJECUTADA  W=ESPERA APROBACION  R=RECHAZADA       *
004400*            V=VENCIDA                                           *
004500*----------------------------------------------------------------*
004600     05  TRF-STATUS              PIC X(01).
004700         88  TRF-EJECUTADA               VALUE 'J'.
004800         88  TRF-EN-ESPERA               VALUE 'W'.
004900         88  TRF-RECHAZADA               VALUE 'R'.
005000         88  TRF-VENCIDA                 VALUE 'V'.
005100     05  TRF-CREATOR-USER-ID     PIC 9(10).
005200*----------------------------------------------------------------*
005300*    USUARIO APROBADOR (CERO = NINGUNO)                          *
005400*----------------------------------------------------------------*
005500     05  TRF-APPROVER-USER-ID    PIC 9(10).
005600******************************************************************
005700*                 F I N   D E L   C O P Y   B G T R A M          *
005800******************************************************************
