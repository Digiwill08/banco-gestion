000100******************************************************************
000200*              C O P Y   B G B I T A                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - AUDITORIA                         *
000500* MIEMBRO     : BGBITA                                           *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE BITACORA (AUDITORIA).     *
000700*             : UN REGISTRO POR CADA OPERACION ACEPTADA O        *
000800*             : RECHAZADA, EN ORDEN DE OCURRENCIA - SOLO ALTA    *
000900* LONGITUD    : 186 BYTES                                        *
001000* PROPIETARIO : GRUPO CUMPLIMIENTO                                *
001100*----------------------------------------------------------------*
001200* HISTORIAL DE CAMBIOS                                           *
001300* FECHA    INIC  TICKET     DESCRIPCION                          *
001400* 19/08/95 RCQ   BG-0301    VERSION ORIGINAL DEL LAYOUT          *
001500* 30/04/98 CTZ   BG-0339    SE AGREGAN LOS 4 SALDOS DE TRANSF    *
001600* 11/02/99 JVA   BG-0341    SE AMPLIA DESCRIPTION A 31 POSIC     *
001700* 11/02/99 JVA   BG-0341    PARA NO TRUNCAR EL MOTIVO DE RECHAZO *
001800******************************************************************
001900 01  REG-BIT-AUDITORIA.
002000*----------------------------------------------------------------*
002100*    FECHA-HORA DE LA CORRIDA AAAAMMDDHHMMSS                     *
002200*----------------------------------------------------------------*
002300     05  BIT-AUD-TS              PIC 9(14).
002400*----------------------------------------------------------------*
002500*    NOMBRE DEL TIPO DE OPERACION AUDITADA                       *
002600*----------------------------------------------------------------*
002700     05  BIT-AUD-OP-TYPE         PIC X(25).
002800*----------------------------------------------------------------*
002900*    USUARIO ACTUANTE (0 = SISTEMA)                              *
003000*----------------------------------------------------------------*
003100     05  BIT-AUD-USER-ID         PIC 9(10).
003200     05  BIT-AUD-USER-ROLE       PIC X(10).
003300     05  BIT-AUD-PRODUCT-ID      PIC X(20).
003400     05  BIT-AUD-AMOUNT          PIC S9(13)V99.
003500*----------------------------------------------------------------*
003600*    SALDOS ANTES/DESPUES - SOLO EN TRANSFERENCIAS, DEMAS EN 0   *
003700*----------------------------------------------------------------*
003800     05  BIT-AUD-BAL-BEFORE-FROM PIC S9(13)V99.
003900     05  BIT-AUD-BAL-AFTER-FROM  PIC S9(13)V99.
004000     05  BIT-AUD-BAL-BEFORE-TO   PIC S9(13)V99.
004100     05  BIT-AUD-BAL-AFTER-TO    PIC S9(13)V99.
004200     05  BIT-AUD-DESCRIPTION     PIC X(31).
004300     05  FILLER                  PIC X(01).
004400******************************************************************
004500*                 F I N   D E L   C O P Y   B G B I T A          *
004600******************************************************************
