000100******************************************************************
000200* FECHA       : 06/03/1989                                       *
000300* PROGRAMADOR : HECTOR MORENO ROJAS (HMR)                        *
000400* APLICACION  : BANCOGESTION - PROCESO DIARIO                    *
000500* PROGRAMA    : BGDIA01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DIARIO UNICO DE BANCOGESTION.  CARGA LOS *
000800*             : MAESTROS DE CLIENTES, USUARIOS, CUENTAS Y        *
000900*             : PRESTAMOS A TABLA, BARRE LAS TRANSFERENCIAS EN   *
001000*             : ESPERA DE APROBACION VENCIDAS POR UNA HORA, LEE  *
001100*             : EL ARCHIVO DE SOLICITUDES DE OPERACION DEL DIA Y *
001200*             : APLICA LAS REGLAS DE NEGOCIO DE CUENTAS,         *
001300*             : TRANSFERENCIAS Y PRESTAMOS, REGRABA LOS MAESTROS *
001400*             : ACTUALIZADOS Y EMITE EL REPORTE DE CONTROL       *
001500* ARCHIVOS    : BGCLIE=E,BGUSUR=E,BGCTAE=E,BGCTAS=S,BGPRSE=E     *
001600*             : BGPRSS=S,BGTRFE=E,BGTRFS=S,BGOPER=E,BGBITA=S     *
001700*             : BGRPT1=S                                         *
001800* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001900* INSTALADO   : 02/04/1989                                       *
002000* BPM/RATIONAL: 100412                                           *
002100* NOMBRE      : PROCESO DIARIO DE OPERACIONES BANCOGESTION       *
002200* DESCRIPCION : ALTA - MOTOR DE REGLAS DEL PROCESO DIARIO        *
002300******************************************************************
002400*----------------------------------------------------------------*
002500*                    HISTORIAL DE CAMBIOS                        *
002600*----------------------------------------------------------------*
002700* FECHA    INIC  TICKET     DESCRIPCION                          *
002800* 06/03/89 HMR   BG-0001    VERSION ORIGINAL - APERTURA, DEPOSITO*
002900*                           RETIRO, BLOQUEO Y CANCELACION        *
003000* 19/07/89 HMR   BG-0016    SE AGREGA CARGA DE TABLA DE CLIENTES *
003100*                           Y VALIDACION DE MAYORIA DE EDAD      *
003200* 02/02/90 CTZ   BG-0037    SE AGREGA EL MOTOR DE TRANSFERENCIAS *
003300*                           (EJECUCION INMEDIATA)                *
003400* 14/11/90 CTZ   BG-0058    SE AGREGA FLUJO DE APROBACION DE     *
003500*                           TRANSFERENCIAS (TA/TR) Y BARRIDO DE  *
003600*                           VENCIMIENTO A UNA HORA               *
003700* 08/05/91 HMR   BG-0071    SE AGREGA EL MOTOR DE PRESTAMOS      *
003800*                           (APRUEBA/RECHAZA/DESEMBOLSA)         *
003900* 27/09/92 CTZ   BG-0094    SE AGREGA BITACORA DE AUDITORIA CON  *
004000*                           SALDOS ANTES/DESPUES EN TRANSFEREN.  *
004100* 15/03/94 RCQ   BG-0132    SE AGREGA REPORTE DE CONTROL CON     *
004200*                           TOTALES POR CODIGO DE OPERACION      *
004300* 30/08/95 RCQ   BG-0151    SE AJUSTA LA GENERACION DEL NUMERO DE*
004400*                           CUENTA NUEVA (PREFIJO CTA+SECUENCIA) *
004500* 12/06/96 CTZ   BG-0173    CORRIGE BUSQUEDA DE CUENTAS NUEVAS   *
004600*                           ABIERTAS EN LA MISMA CORRIDA         *
004700* 21/01/97 RCQ   BG-0189    SE AGREGA VALIDACION DE ROL AI PARA  *
004800*                           DECISIONES DE PRESTAMO               *
004900* 09/10/97 CTZ   BG-0206    SE AGREGA LINEA DE TRANSFERENCIAS    *
005000*                           VENCIDAS AL REPORTE DE CONTROL       *
005100* 05/02/98 RCQ   BG-0219    SE UNIFICA EL RECHAZO DE TRANSFEREN. *
005200*                           CON TEXTO DE MOTIVO EN LA BITACORA   *
005300* 18/09/98 JVA   BG-Y2K06  REVISION Y2K - FECHAS Y TIMESTAMPS DE *
005400*                           TODOS LOS MAESTROS A 8/14 POSICIONES *
005500*                           SE ESTANDARIZA EL SIGLO EN WKS-FECHA *
005600* 11/01/99 JVA   BG-Y2K06  PRUEBAS DE CORRIDA CRUZANDO EL SIGLO, *
005700*                           SIN HALLAZGOS ADICIONALES            *
005800* 23/06/00 GTV   BG-0248    SE AGREGA CONTEO DE CUENTAS ABIERTAS *
005900*                           Y PRESTAMOS DESEMBOLSADOS AL REPORTE *
006000* 14/03/02 GTV   BG-0267    SE CORRIGE EL CALCULO DE VENCIMIENTO *
006100*                           DE TRANSFERENCIAS QUE CRUZAN MEDIANOC*
006200* 09/11/04 LMS   BG-0301    SE AGREGA VALIDACION DE SALDO CERO EN*
006300*                           LA CANCELACION DE CUENTAS            *
006400* 17/08/07 GTV   BG-0322    3100-OPERA-APERTURA AHORA INSERTA LA *
006500*                           CUENTA NUEVA EN SU POSICION ORDENADA *
006600*                           (3105/3106) EN VEZ DE AGREGARLA AL   *
006700*                           FINAL - EL SEARCH ALL DE 7200 CORRIA *
006800*                           SOBRE TODA LA TABLA, NO SOLO SOBRE LO*
006900*                           ORIGINAL, Y LA CUENTA NUEVA PODIA    *
007000*                           QUEDAR DEL LADO EQUIVOCADO DEL CORTE *
007100*                           BINARIO.  SE ELIMINA 7210 (YA NO HACE*
007200*                           FALTA EL RECORRIDO LINEAL)           *
007300******************************************************************
007400 IDENTIFICATION DIVISION.
007500 PROGRAM-ID.                    BGDIA01.
007600 AUTHOR.                        HECTOR MORENO ROJAS.
007700 INSTALLATION.                  BANCOGESTION - CENTRO DE COMPUTO.
007800 DATE-WRITTEN.                  06/03/1989.
007900 DATE-COMPILED.
008000 SECURITY.                      CONFIDENCIAL - USO INTERNO.
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS ALFABETICO   IS 'A' THRU 'Z'
008700     CLASS NUMERICO-SW  IS '0' THRU '1'.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*----------------------------------------------------------------*
009200*              A R C H I V O S   D E   E N T R A D A             *
009300*----------------------------------------------------------------*
009400     SELECT BGCLIE  ASSIGN   TO BGCLIE
009500            ORGANIZATION     IS SEQUENTIAL
009600            FILE STATUS      IS FS-BGCLIE.
009700     SELECT BGUSUR  ASSIGN   TO BGUSUR
009800            ORGANIZATION     IS SEQUENTIAL
009900            FILE STATUS      IS FS-BGUSUR.
010000     SELECT BGCTAE  ASSIGN   TO BGCTAE
010100            ORGANIZATION     IS SEQUENTIAL
010200            FILE STATUS      IS FS-BGCTAE.
010300     SELECT BGPRSE  ASSIGN   TO BGPRSE
010400            ORGANIZATION     IS SEQUENTIAL
010500            FILE STATUS      IS FS-BGPRSE.
010600     SELECT BGTRFE  ASSIGN   TO BGTRFE
010700            ORGANIZATION     IS SEQUENTIAL
010800            FILE STATUS      IS FS-BGTRFE.
010900     SELECT BGOPER  ASSIGN   TO BGOPER
011000            ORGANIZATION     IS SEQUENTIAL
011100            FILE STATUS      IS FS-BGOPER.
011200*----------------------------------------------------------------*
011300*              A R C H I V O S   D E   S A L I D A               *
011400*----------------------------------------------------------------*
011500     SELECT BGCTAS  ASSIGN   TO BGCTAS
011600            ORGANIZATION     IS SEQUENTIAL
011700            FILE STATUS      IS FS-BGCTAS.
011800     SELECT BGPRSS  ASSIGN   TO BGPRSS
011900            ORGANIZATION     IS SEQUENTIAL
012000            FILE STATUS      IS FS-BGPRSS.
012100     SELECT BGTRFS  ASSIGN   TO BGTRFS
012200            ORGANIZATION     IS SEQUENTIAL
012300            FILE STATUS      IS FS-BGTRFS.
012400     SELECT BGBITA  ASSIGN   TO BGBITA
012500            ORGANIZATION     IS SEQUENTIAL
012600            FILE STATUS      IS FS-BGBITA.
012700     SELECT BGRPT1  ASSIGN   TO BGRPT1
012800            ORGANIZATION     IS SEQUENTIAL
012900            FILE STATUS      IS FS-BGRPT1.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300******************************************************************
013400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
013500******************************************************************
013600*   MAESTRO DE CLIENTES - SOLO LECTURA, CARGA A TABLA
013700 FD  BGCLIE.
013800     COPY BGCLIE.
013900*   MAESTRO DE USUARIOS - SOLO LECTURA, CARGA A TABLA
014000 FD  BGUSUR.
014100     COPY BGUSUR.
014200*   MAESTRO DE CUENTAS - ENTRADA DEL DIA (CARGA A TABLA)
014300 FD  BGCTAE.
014400     COPY BGCTAM REPLACING ==CTA-== BY ==CTE-==.
014500*   MAESTRO DE PRESTAMOS - ENTRADA DEL DIA (CARGA A TABLA)
014600 FD  BGPRSE.
014700     COPY BGPRES REPLACING ==PRE-== BY ==PSE-==.
014800*   MAESTRO DE TRANSFERENCIAS - ENTRADA DEL DIA (CARGA A TABLA)
014900 FD  BGTRFE.
015000     COPY BGTRAM REPLACING ==TRF-== BY ==TFE-==.
015100*   ARCHIVO DE SOLICITUDES DE OPERACION DEL DIA, EN ORDEN DE
015200*   LLEGADA
015300 FD  BGOPER.
015400     COPY BGOPER.
015500*   MAESTRO DE CUENTAS - SALIDA ACTUALIZADA AL FINAL DEL DIA
015600 FD  BGCTAS.
015700     COPY BGCTAM REPLACING ==CTA-== BY ==CTS-==.
015800*   MAESTRO DE PRESTAMOS - SALIDA ACTUALIZADA AL FINAL DEL DIA
015900 FD  BGPRSS.
016000     COPY BGPRES REPLACING ==PRE-== BY ==PSS-==.
016100*   MAESTRO DE TRANSFERENCIAS - SALIDA ACTUALIZADA AL FINAL DEL
016200*   DIA
016300 FD  BGTRFS.
016400     COPY BGTRAM REPLACING ==TRF-== BY ==TFS-==.
016500*   BITACORA DE AUDITORIA - SOLO ALTA, UN REGISTRO POR EVENTO
016600 FD  BGBITA.
016700     COPY BGBITA.
016800*   REPORTE DE CONTROL DEL PROCESO DIARIO - 132 COLUMNAS
016900 FD  BGRPT1.
017000 01  REG-RPT1                    PIC X(132).
017100
017200 WORKING-STORAGE SECTION.
017300******************************************************************
017400*    SUBSCRIPTO UNICO DE 8000-REGRABA-MAESTROS: RECORRE LAS TRES *
017500*    TABLAS (CUENTAS/PRESTAMOS/TRANSFERENCIAS) EN UNA SOLA       *
017600*    PASADA - VER 8100/8200/8300                                 *
017700 77  WKS-SUB-REGRABA         PIC 9(05) COMP VALUE ZEROS.
017800******************************************************************
017900*                 C A M P O S    D E    T R A B A J O            *
018000******************************************************************
018100 01  WKS-CAMPOS-DE-TRABAJO.
018200     02  WKS-PROGRAMA            PIC X(08) VALUE 'BGDIA01'.
018300*----------------------------------------------------------------*
018400*    FECHA-HORA DE CORRIDA, RECIBIDA DE SYSIN EN AAAAMMDDHHMMSS   *
018500*----------------------------------------------------------------*
018600     02  WKS-SYSIN-TIMESTAMP     PIC 9(14).
018700     02  WKS-SYSIN-TS-R REDEFINES WKS-SYSIN-TIMESTAMP.
018800         03  WKS-RUN-FECHA       PIC 9(08).
018900         03  WKS-RUN-HORA        PIC 9(02).
019000         03  WKS-RUN-MINUTO      PIC 9(02).
019100         03  WKS-RUN-SEGUNDO     PIC 9(02).
019200     02  WKS-RUN-FECHA-R REDEFINES WKS-RUN-FECHA.
019300         03  WKS-RUN-AAAA        PIC 9(04).
019400         03  WKS-RUN-MM          PIC 9(02).
019500         03  WKS-RUN-DD          PIC 9(02).
019600*----------------------------------------------------------------*
019700*    SEGUNDOS ABSOLUTOS DE LA CORRIDA Y DE LA TRANSFERENCIA EN   *
019800*    ESTUDIO, PARA EL BARRIDO DE VENCIMIENTO (VER 2005/2010)     *
019900*----------------------------------------------------------------*
020000     02  WKS-SEG-ABS-CORRIDA     PIC 9(11) COMP.
020100     02  WKS-SEG-ABS-TRF         PIC 9(11) COMP.
020200     02  WKS-HORA-COMP           PIC S9(11) COMP.
020300*----------------------------------------------------------------*
020400*    FECHA DE MAYORIA DE EDAD DEL TITULAR EN CURSO (18 ANIOS)    *
020500*----------------------------------------------------------------*
020600     02  WKS-FECHA-MAYORIA       PIC 9(08).
020700     02  WKS-FECHA-MAYORIA-R REDEFINES WKS-FECHA-MAYORIA.
020800         03  WKS-MAY-AAAA        PIC 9(04).
020900         03  WKS-MAY-MM-DD       PIC 9(04).
021000     02  WKS-SECUENCIA-CUENTA    PIC 9(10) VALUE ZEROS.
021100     02  WKS-NUMERO-CUENTA-NVA   PIC X(20).
021200*----------------------------------------------------------------*
021300*    SUBSCRIPTO DE CORRIMIENTO PARA 3105/3106 (INSERCION DE LA   *
021400*    CUENTA NUEVA EN ORDEN) Y SU INDICADOR DE POSICION HALLADA   *
021500*----------------------------------------------------------------*
021600     02  WKS-IDX-DESPLAZA        PIC 9(05) COMP VALUE ZEROS.
021700     02  WKS-INSERTO-SW          PIC X(01) VALUE 'N'.
021800         88  WKS-SE-INSERTO              VALUE 'S'.
021900******************************************************************
022000*          C O N T A D O R E S   D E   R E G I S T R O S         *
022100******************************************************************
022200 01  WKS-CONTADORES.
022300     02  WKS-CANT-CLIENTES       PIC 9(05) COMP-3 VALUE ZEROS.
022400     02  WKS-CANT-USUARIOS       PIC 9(05) COMP-3 VALUE ZEROS.
022500     02  WKS-CANT-CUENTAS        PIC 9(05) COMP-3 VALUE ZEROS.
022600     02  WKS-CANT-PRESTAMOS      PIC 9(05) COMP-3 VALUE ZEROS.
022700     02  WKS-CANT-TRANSFEREN     PIC 9(05) COMP-3 VALUE ZEROS.
022800     02  WKS-CANT-VENCIDAS       PIC 9(05) COMP-3 VALUE ZEROS.
022900     02  WKS-MONTO-VENCIDAS      PIC S9(13)V99 VALUE ZEROS.
023000     02  WKS-CANT-SOLICITUDES    PIC 9(07) COMP-3 VALUE ZEROS.
023100     02  WKS-CANT-ACEPTADAS      PIC 9(07) COMP-3 VALUE ZEROS.
023200     02  WKS-CANT-RECHAZADAS     PIC 9(07) COMP-3 VALUE ZEROS.
023300     02  WKS-CANT-CTAS-ABIERTAS  PIC 9(07) COMP-3 VALUE ZEROS.
023400     02  WKS-CANT-PRES-DESEMB    PIC 9(07) COMP-3 VALUE ZEROS.
023500     02  WKS-MONTO-TOTAL-MOVIDO  PIC S9(13)V99 VALUE ZEROS.
023600******************************************************************
023700*          T A B L A   D E   C L I E N T E S   E N   RAM         *
023800******************************************************************
023900 01  WKS-TABLA-CLIENTES.
024000     02  WKS-DATOS-CLIENTE OCCURS 1 TO 9000 TIMES
024100                            DEPENDING ON WKS-CANT-CLIENTES
024200                            ASCENDING KEY CLI-CLIENT-ID
024300                            INDEXED BY IDX-CLI.
024400         COPY BGCLIE REPLACING ==01  REG-CLI-MAESTRO== BY
024500                               ==03  WKS-CLI-ITEM==.
024600******************************************************************
024700*          T A B L A   D E   U S U A R I O S   E N   RAM         *
024800******************************************************************
024900 01  WKS-TABLA-USUARIOS.
025000     02  WKS-DATOS-USUARIO OCCURS 1 TO 9000 TIMES
025100                            DEPENDING ON WKS-CANT-USUARIOS
025200                            ASCENDING KEY USR-USER-ID
025300                            INDEXED BY IDX-USR.
025400         COPY BGUSUR REPLACING ==01  REG-USR-MAESTRO== BY
025500                               ==03  WKS-USR-ITEM==.
025600******************************************************************
025700*          T A B L A   D E   C U E N T A S   E N   RAM           *
025800*   LA TABLA COMPLETA, DE 1 A WKS-CANT-CUENTAS, SE MANTIENE EN   *
025900*   ORDEN ASCENDENTE DE CTA-ACCT-NUMBER PARA QUE 7200-BUSCA-     *
026000*   CUENTA PUEDA HACER SEARCH ALL SOBRE TODA LA EXTENSION.  LAS  *
026100*   CUENTAS ABIERTAS EN LA CORRIDA (3100-OPERA-APERTURA) NO SE   *
026200*   AGREGAN AL FINAL - 3105-INSERTA-CUENTA-ORDEN LAS UBICA EN SU *
026300*   POSICION ORDENADA, CORRIENDO EL RESTO DE LA TABLA (VER 3106) *
026400******************************************************************
026500 01  WKS-TABLA-CUENTAS.
026600     02  WKS-DATOS-CUENTA OCCURS 1 TO 9000 TIMES
026700                            DEPENDING ON WKS-CANT-CUENTAS
026800                            ASCENDING KEY CTA-ACCT-NUMBER
026900                            INDEXED BY IDX-CTA.
027000         COPY BGCTAM REPLACING ==01  REG-CTA-MAESTRO== BY
027100                               ==03  WKS-CTA-ITEM==.
027200******************************************************************
027300*          T A B L A   D E   P R E S T A M O S   E N   RAM       *
027400******************************************************************
027500 01  WKS-TABLA-PRESTAMOS.
027600     02  WKS-DATOS-PRESTAMO OCCURS 1 TO 9000 TIMES
027700                            DEPENDING ON WKS-CANT-PRESTAMOS
027800                            ASCENDING KEY PRE-LOAN-ID
027900                            INDEXED BY IDX-PRE.
028000         COPY BGPRES REPLACING ==01  REG-PRE-MAESTRO== BY
028100                               ==03  WKS-PRE-ITEM==.
028200******************************************************************
028300*          T A B L A   D E   T R A N S F E R E N C I A S         *
028400******************************************************************
028500 01  WKS-TABLA-TRANSFEREN.
028600     02  WKS-DATOS-TRANSFEREN OCCURS 1 TO 9000 TIMES
028700                            DEPENDING ON WKS-CANT-TRANSFEREN
028800                            ASCENDING KEY TRF-TRANSFER-ID
028900                            INDEXED BY IDX-TRF.
029000         COPY BGTRAM REPLACING ==01  REG-TRF-MAESTRO== BY
029100                               ==03  WKS-TRF-ITEM==.
029200******************************************************************
029300*      C O N T A D O R E S   P O R   C O D I G O   ( 11 )        *
029400*      USADOS EN EL 9000-IMPRIME-REPORTE, UNO POR OPR-CODE       *
029500******************************************************************
029600 01  WKS-TABLA-TOTALES.
029700     02  WKS-TOTAL-OPERACION OCCURS 11 TIMES INDEXED BY IDX-TOT.
029800         03  WKS-TOT-CODIGO       PIC X(02).
029900         03  WKS-TOT-DESCRIPCION  PIC X(30).
030000         03  WKS-TOT-ACEPTADAS    PIC 9(06) COMP-3 VALUE ZEROS.
030100         03  WKS-TOT-RECHAZADAS   PIC 9(06) COMP-3 VALUE ZEROS.
030200         03  WKS-TOT-MONTO        PIC S9(13)V99 VALUE ZEROS.
030300     02  FILLER REDEFINES WKS-TOTAL-OPERACION.
030400         03  FILLER OCCURS 11 TIMES.
030500             04  FILLER           PIC X(48).
030600 01  WKS-INIT-TOTALES.
030700     02  FILLER  PIC X(32) VALUE 'APAPERTURA DE CUENTA           '.
030800     02  FILLER  PIC X(32) VALUE 'DPDEPOSITO                     '.
030900     02  FILLER  PIC X(32) VALUE 'RTRETIRO                       '.
031000     02  FILLER  PIC X(32) VALUE 'BLBLOQUEO DE CUENTA            '.
031100     02  FILLER  PIC X(32) VALUE 'CNCANCELACION DE CUENTA        '.
031200     02  FILLER  PIC X(32) VALUE 'TEEJECUCION DE TRANSFERENCIA   '.
031300     02  FILLER  PIC X(32) VALUE 'TAAPROBACION DE TRANSFERENCIA  '.
031400     02  FILLER  PIC X(32) VALUE 'TRRECHAZO DE TRANSFERENCIA     '.
031500     02  FILLER  PIC X(32) VALUE 'LAAPROBACION DE PRESTAMO       '.
031600     02  FILLER  PIC X(32) VALUE 'LRRECHAZO DE PRESTAMO          '.
031700     02  FILLER  PIC X(32) VALUE 'LDDESEMBOLSO DE PRESTAMO       '.
031800 01  FILLER REDEFINES WKS-INIT-TOTALES.
031900     02  WKS-INIT-ITEM OCCURS 11 TIMES.
032000         03  WKS-INIT-CODIGO      PIC X(02).
032100         03  WKS-INIT-DESCRIPCION PIC X(30).
032200******************************************************************
032300*   T A B L A   D E   D I A S   A C U M U L A D O S   P O R      *
032400*   M E S ( P A R A   E L   C A L C U L O   D E L   B A R R I D O*
032500*   D E   V E N C I M I E N T O   D E   T R A N S F E R E N C I A*
032600*   S,   S I N   U S A R   F U N C I O N E S   D E   F E C H A )  *
032700******************************************************************
032800 01  WKS-DIAS-ACUM-MES-TABLA.
032900     02  FILLER              PIC 9(03) VALUE 000.
033000     02  FILLER              PIC 9(03) VALUE 031.
033100     02  FILLER              PIC 9(03) VALUE 059.
033200     02  FILLER              PIC 9(03) VALUE 090.
033300     02  FILLER              PIC 9(03) VALUE 120.
033400     02  FILLER              PIC 9(03) VALUE 151.
033500     02  FILLER              PIC 9(03) VALUE 181.
033600     02  FILLER              PIC 9(03) VALUE 212.
033700     02  FILLER              PIC 9(03) VALUE 243.
033800     02  FILLER              PIC 9(03) VALUE 273.
033900     02  FILLER              PIC 9(03) VALUE 304.
034000     02  FILLER              PIC 9(03) VALUE 334.
034100 01  WKS-DIAS-ACUM-MES-R REDEFINES WKS-DIAS-ACUM-MES-TABLA.
034200     02  WKS-DIAS-ACUM-MES   PIC 9(03) OCCURS 12 TIMES.
034300******************************************************************
034400*   C A M P O S   D E   T R A B A J O   D E L   C A L C U L O    *
034500*   D E   S E G U N D O S   A B S O L U T O S   ( 2 0 0 5 )      *
034600******************************************************************
034700 01  WKS-CALCULO-FECHA.
034800     02  WKS-CF-AAAA          PIC 9(04).
034900     02  WKS-CF-MM            PIC 9(02).
035000     02  WKS-CF-DD            PIC 9(02).
035100     02  WKS-CF-HH            PIC 9(02).
035200     02  WKS-CF-MI            PIC 9(02).
035300     02  WKS-CF-SS            PIC 9(02).
035400     02  WKS-CF-RESID-4       PIC 9(04) COMP.
035500     02  WKS-CF-RESID-100     PIC 9(04) COMP.
035600     02  WKS-CF-RESID-400     PIC 9(04) COMP.
035700     02  WKS-CF-BISIESTO-SW   PIC X(01) VALUE 'N'.
035800         88  WKS-CF-ES-BISIESTO           VALUE 'S'.
035900     02  WKS-CF-DIAS-ABS      PIC 9(09) COMP.
036000     02  WKS-CF-SEGUNDOS-ABS  PIC 9(11) COMP.
036100******************************************************************
036200*              S W I T C H E S   D E   F I N   D E   A R C H I V O
036300******************************************************************
036400 01  WKS-SWITCHES.
036500     02  WKS-END-BGCLIE          PIC X(01) VALUE 'N'.
036600         88  FIN-BGCLIE                    VALUE 'S'.
036700     02  WKS-END-BGUSUR          PIC X(01) VALUE 'N'.
036800         88  FIN-BGUSUR                    VALUE 'S'.
036900     02  WKS-END-BGCTAE          PIC X(01) VALUE 'N'.
037000         88  FIN-BGCTAE                    VALUE 'S'.
037100     02  WKS-END-BGPRSE          PIC X(01) VALUE 'N'.
037200         88  FIN-BGPRSE                    VALUE 'S'.
037300     02  WKS-END-BGTRFE          PIC X(01) VALUE 'N'.
037400         88  FIN-BGTRFE                    VALUE 'S'.
037500     02  WKS-END-BGOPER          PIC X(01) VALUE 'N'.
037600         88  FIN-BGOPER                    VALUE 'S'.
037700******************************************************************
037800*      A R E A S   D E   T R A B A J O   D E   L A   O P E R .   *
037900******************************************************************
038000 01  WKS-AREA-OPERACION.
038100     02  WKS-RECHAZO-SW          PIC X(01) VALUE 'N'.
038200         88  WKS-OPERACION-OK              VALUE 'N'.
038300         88  WKS-OPERACION-RECHAZADA       VALUE 'S'.
038400     02  WKS-MOTIVO-RECHAZO      PIC X(31) VALUE SPACES.
038500     02  WKS-USUARIO-VALIDO-SW   PIC X(01) VALUE 'N'.
038600         88  WKS-USUARIO-HABILITADO        VALUE 'S'.
038700     02  WKS-SUB-CTA             PIC 9(05) COMP VALUE ZEROS.
038800     02  WKS-SUB-CTA-DESTINO     PIC 9(05) COMP VALUE ZEROS.
038900     02  WKS-SUB-PRE             PIC 9(05) COMP VALUE ZEROS.
039000     02  WKS-SUB-TRF             PIC 9(05) COMP VALUE ZEROS.
039100     02  WKS-SUB-USR             PIC 9(05) COMP VALUE ZEROS.
039200     02  WKS-SUB-CLI             PIC 9(05) COMP VALUE ZEROS.
039300     02  WKS-ENCONTRO-SW         PIC X(01) VALUE 'N'.
039400         88  WKS-SE-ENCONTRO               VALUE 'S'.
039500     02  WKS-ROL-REQUERIDO       PIC X(02) VALUE SPACES.
039600     02  WKS-SALDO-ANTES-ORIGEN  PIC S9(13)V99 VALUE ZEROS.
039700     02  WKS-SALDO-DESPUES-ORIGEN PIC S9(13)V99 VALUE ZEROS.
039800     02  WKS-SALDO-ANTES-DESTINO PIC S9(13)V99 VALUE ZEROS.
039900     02  WKS-SALDO-DESPUES-DESTINO PIC S9(13)V99 VALUE ZEROS.
040000******************************************************************
040100*                V A R I A B L E S   F I L E   S T A T U S       *
040200******************************************************************
040300 01  FS-BGCLIE                   PIC 9(02) VALUE ZEROS.
040400 01  FS-BGUSUR                   PIC 9(02) VALUE ZEROS.
040500 01  FS-BGCTAE                   PIC 9(02) VALUE ZEROS.
040600 01  FS-BGPRSE                   PIC 9(02) VALUE ZEROS.
040700 01  FS-BGTRFE                   PIC 9(02) VALUE ZEROS.
040800 01  FS-BGOPER                   PIC 9(02) VALUE ZEROS.
040900 01  FS-BGCTAS                   PIC 9(02) VALUE ZEROS.
041000 01  FS-BGPRSS                   PIC 9(02) VALUE ZEROS.
041100 01  FS-BGTRFS                   PIC 9(02) VALUE ZEROS.
041200 01  FS-BGBITA                   PIC 9(02) VALUE ZEROS.
041300 01  FS-BGRPT1                   PIC 9(02) VALUE ZEROS.
041400******************************************************************
041500*              A R E A   D E   L A   B I T A C O R A             *
041600******************************************************************
041700     COPY BGBITA REPLACING ==REG-BIT-AUDITORIA== BY
041800                           ==WKS-REG-BITACORA==.
041900******************************************************************
042000*              A R E A S   D E L   R E P O R T E                 *
042100******************************************************************
042200     COPY BGRPT1.
042300 01  WKS-NUM-PAGINA               PIC 9(04) COMP VALUE ZEROS.
042400 01  WKS-LIN-USADAS                PIC 9(03) COMP VALUE 99.
042500 01  WKS-FECHA-EDITADA             PIC X(10) VALUE SPACES.
042600 01  WKS-GRAN-TOTAL-ACEPT          PIC 9(07) COMP-3 VALUE ZEROS.
042700 01  WKS-GRAN-TOTAL-RECH           PIC 9(07) COMP-3 VALUE ZEROS.
042800 01  WKS-GRAN-TOTAL-MONTO          PIC S9(13)V99 VALUE ZEROS.
042900
043000 PROCEDURE DIVISION.
043100******************************************************************
043200*                    S E C C I O N   P R I N C I P A L           *
043300******************************************************************
043400 000-MAIN SECTION.
043500     PERFORM 1000-APERTURA-ARCHIVOS
043600     PERFORM 1100-CARGA-TABLA-CLIENTES
043700     PERFORM 1200-CARGA-TABLA-USUARIOS
043800     PERFORM 1300-CARGA-TABLA-CUENTAS
043900     PERFORM 1400-CARGA-TABLA-PRESTAMOS
044000     PERFORM 1500-CARGA-TABLA-TRANSFEREN
044100     PERFORM 1900-INICIALIZA-TOTALES
044200     PERFORM 1950-CALCULA-SEG-ABS-CORRIDA
044300     PERFORM 2000-BARRIDO-VENCIMIENTO
044400             VARYING WKS-SUB-TRF FROM 1 BY 1
044500             UNTIL WKS-SUB-TRF > WKS-CANT-TRANSFEREN
044600     PERFORM 3000-CICLO-OPERACIONES UNTIL FIN-BGOPER
044700     PERFORM 8000-REGRABA-MAESTROS
044800     PERFORM 9000-IMPRIME-REPORTE
044900     PERFORM 9900-CIERRA-ARCHIVOS
045000     STOP RUN.
045100 000-MAIN-E. EXIT.
045200
045300******************************************************************
045400*         1000  A P E R T U R A   D E   A R C H I V O S          *
045500******************************************************************
045600 1000-APERTURA-ARCHIVOS SECTION.
045700     ACCEPT WKS-SYSIN-TIMESTAMP FROM SYSIN
045800
045900     OPEN INPUT  BGCLIE BGUSUR BGCTAE BGPRSE BGTRFE BGOPER
046000     OPEN OUTPUT BGCTAS BGPRSS BGTRFS BGBITA BGRPT1
046100
046200     IF FS-BGCLIE NOT = 0 OR FS-BGUSUR NOT = 0 OR
046300        FS-BGCTAE NOT = 0 OR FS-BGPRSE NOT = 0 OR
046400        FS-BGTRFE NOT = 0 OR FS-BGOPER NOT = 0 OR
046500        FS-BGCTAS NOT = 0 OR FS-BGPRSS NOT = 0 OR
046600        FS-BGTRFS NOT = 0 OR FS-BGBITA NOT = 0 OR
046700        FS-BGRPT1 NOT = 0
046800        DISPLAY '================================================'
046900                UPON CONSOLE
047000        DISPLAY '   BGDIA01 - ERROR EN LA APERTURA DE ARCHIVOS   '
047100                UPON CONSOLE
047200        DISPLAY ' FS-BGCLIE(' FS-BGCLIE ') FS-BGUSUR(' FS-BGUSUR
047300                ') FS-BGCTAE(' FS-BGCTAE ') FS-BGPRSE(' FS-BGPRSE
047400                ')' UPON CONSOLE
047500        DISPLAY ' FS-BGTRFE(' FS-BGTRFE ') FS-BGOPER(' FS-BGOPER
047600                ') FS-BGCTAS(' FS-BGCTAS ') FS-BGPRSS(' FS-BGPRSS
047700                ')' UPON CONSOLE
047800        DISPLAY ' FS-BGTRFS(' FS-BGTRFS ') FS-BGBITA(' FS-BGBITA
047900                ') FS-BGRPT1(' FS-BGRPT1 ')'
048000                UPON CONSOLE
048100        DISPLAY '================================================'
048200                UPON CONSOLE
048300        MOVE 91 TO RETURN-CODE
048400        STOP RUN
048500     END-IF.
048600 1000-APERTURA-ARCHIVOS-E. EXIT.
048700
048800******************************************************************
048900*    1100  C A R G A   D E   L A   T A B L A   D E   CLIENTES    *
049000******************************************************************
049100 1100-CARGA-TABLA-CLIENTES SECTION.
049200     READ BGCLIE
049300          AT END SET FIN-BGCLIE TO TRUE
049400     END-READ
049500     PERFORM 1110-AGREGA-CLIENTE UNTIL FIN-BGCLIE.
049600 1100-CARGA-TABLA-CLIENTES-E. EXIT.
049700
049800 1110-AGREGA-CLIENTE SECTION.
049900     ADD 1 TO WKS-CANT-CLIENTES
050000     MOVE CORRESPONDING REG-CLI-MAESTRO TO
050100          WKS-DATOS-CLIENTE(WKS-CANT-CLIENTES)
050200     READ BGCLIE
050300          AT END SET FIN-BGCLIE TO TRUE
050400     END-READ.
050500 1110-AGREGA-CLIENTE-E. EXIT.
050600
050700******************************************************************
050800*    1200  C A R G A   D E   L A   T A B L A   D E   USUARIOS    *
050900******************************************************************
051000 1200-CARGA-TABLA-USUARIOS SECTION.
051100     READ BGUSUR
051200          AT END SET FIN-BGUSUR TO TRUE
051300     END-READ
051400     PERFORM 1210-AGREGA-USUARIO UNTIL FIN-BGUSUR.
051500 1200-CARGA-TABLA-USUARIOS-E. EXIT.
051600
051700 1210-AGREGA-USUARIO SECTION.
051800     ADD 1 TO WKS-CANT-USUARIOS
051900     MOVE CORRESPONDING REG-USR-MAESTRO TO
052000          WKS-DATOS-USUARIO(WKS-CANT-USUARIOS)
052100     READ BGUSUR
052200          AT END SET FIN-BGUSUR TO TRUE
052300     END-READ.
052400 1210-AGREGA-USUARIO-E. EXIT.
052500
052600******************************************************************
052700*    1300  C A R G A   D E   L A   T A B L A   D E   CUENTAS     *
052800******************************************************************
052900 1300-CARGA-TABLA-CUENTAS SECTION.
053000     READ BGCTAE
053100          AT END SET FIN-BGCTAE TO TRUE
053200     END-READ
053300     PERFORM 1310-AGREGA-CUENTA UNTIL FIN-BGCTAE.
053400 1300-CARGA-TABLA-CUENTAS-E. EXIT.
053500
053600 1310-AGREGA-CUENTA SECTION.
053700     ADD 1 TO WKS-CANT-CUENTAS
053800     MOVE CTE-ACCT-ID          TO CTA-ACCT-ID(WKS-CANT-CUENTAS)
053900     MOVE CTE-ACCT-NUMBER      TO CTA-ACCT-NUMBER(WKS-CANT-CUENTAS)
054000     MOVE CTE-ACCT-TYPE        TO CTA-ACCT-TYPE(WKS-CANT-CUENTAS)
054100     MOVE CTE-OWNER-CLIENT-ID  TO
054200          CTA-OWNER-CLIENT-ID(WKS-CANT-CUENTAS)
054300     MOVE CTE-ACCT-BALANCE     TO
054400          CTA-ACCT-BALANCE(WKS-CANT-CUENTAS)
054500     MOVE CTE-CURRENCY         TO CTA-CURRENCY(WKS-CANT-CUENTAS)
054600     MOVE CTE-ACCT-STATUS      TO CTA-ACCT-STATUS(WKS-CANT-CUENTAS)
054700     MOVE CTE-OPEN-DATE        TO CTA-OPEN-DATE(WKS-CANT-CUENTAS)
054800     READ BGCTAE
054900          AT END SET FIN-BGCTAE TO TRUE
055000     END-READ.
055100 1310-AGREGA-CUENTA-E. EXIT.
055200
055300******************************************************************
055400*    1400  C A R G A   D E   L A   T A B L A   D E   PRESTAMOS   *
055500******************************************************************
055600 1400-CARGA-TABLA-PRESTAMOS SECTION.
055700     READ BGPRSE
055800          AT END SET FIN-BGPRSE TO TRUE
055900     END-READ
056000     PERFORM 1410-AGREGA-PRESTAMO UNTIL FIN-BGPRSE.
056100 1400-CARGA-TABLA-PRESTAMOS-E. EXIT.
056200
056300 1410-AGREGA-PRESTAMO SECTION.
056400     ADD 1 TO WKS-CANT-PRESTAMOS
056500     MOVE PSE-LOAN-ID          TO PRE-LOAN-ID(WKS-CANT-PRESTAMOS)
056600     MOVE PSE-LOAN-TYPE        TO PRE-LOAN-TYPE(WKS-CANT-PRESTAMOS)
056700     MOVE PSE-APPLICANT-CLIENT-ID TO
056800          PRE-APPLICANT-CLIENT-ID(WKS-CANT-PRESTAMOS)
056900     MOVE PSE-AMT-REQUESTED    TO
057000          PRE-AMT-REQUESTED(WKS-CANT-PRESTAMOS)
057100     MOVE PSE-AMT-APPROVED     TO
057200          PRE-AMT-APPROVED(WKS-CANT-PRESTAMOS)
057300     MOVE PSE-INTEREST-RATE    TO
057400          PRE-INTEREST-RATE(WKS-CANT-PRESTAMOS)
057500     MOVE PSE-TERM-MONTHS      TO PRE-TERM-MONTHS(WKS-CANT-PRESTAMOS)
057600     MOVE PSE-LOAN-STATUS      TO PRE-LOAN-STATUS(WKS-CANT-PRESTAMOS)
057700     MOVE PSE-DISB-ACCT-NUMBER TO
057800          PRE-DISB-ACCT-NUMBER(WKS-CANT-PRESTAMOS)
057900     MOVE PSE-ANALYST-ID       TO PRE-ANALYST-ID(WKS-CANT-PRESTAMOS)
058000     READ BGPRSE
058100          AT END SET FIN-BGPRSE TO TRUE
058200     END-READ.
058300 1410-AGREGA-PRESTAMO-E. EXIT.
058400
058500******************************************************************
058600*  1500  C A R G A   D E   L A   T A B L A   D E   TRANSFEREN    *
058700******************************************************************
058800 1500-CARGA-TABLA-TRANSFEREN SECTION.
058900     READ BGTRFE
059000          AT END SET FIN-BGTRFE TO TRUE
059100     END-READ
059200     PERFORM 1510-AGREGA-TRANSFEREN UNTIL FIN-BGTRFE.
059300 1500-CARGA-TABLA-TRANSFEREN-E. EXIT.
059400
059500 1510-AGREGA-TRANSFEREN SECTION.
059600     ADD 1 TO WKS-CANT-TRANSFEREN
059700     MOVE TFE-TRANSFER-ID   TO
059800          TRF-TRANSFER-ID(WKS-CANT-TRANSFEREN)
059900     MOVE TFE-FROM-ACCT     TO TRF-FROM-ACCT(WKS-CANT-TRANSFEREN)
060000     MOVE TFE-TO-ACCT       TO TRF-TO-ACCT(WKS-CANT-TRANSFEREN)
060100     MOVE TFE-AMOUNT        TO TRF-AMOUNT(WKS-CANT-TRANSFEREN)
060200     MOVE TFE-CREATE-TS     TO TRF-CREATE-TS(WKS-CANT-TRANSFEREN)
060300     MOVE TFE-STATUS        TO TRF-STATUS(WKS-CANT-TRANSFEREN)
060400     MOVE TFE-CREATOR-USER-ID TO
060500          TRF-CREATOR-USER-ID(WKS-CANT-TRANSFEREN)
060600     MOVE TFE-APPROVER-USER-ID TO
060700          TRF-APPROVER-USER-ID(WKS-CANT-TRANSFEREN)
060800     READ BGTRFE
060900          AT END SET FIN-BGTRFE TO TRUE
061000     END-READ.
061100 1510-AGREGA-TRANSFEREN-E. EXIT.
061200
061300******************************************************************
061400*   1900  I N I C I A L I Z A   T A B L A   D E   T O T A L E S  *
061500******************************************************************
061600 1900-INICIALIZA-TOTALES SECTION.
061700     SET IDX-TOT TO 1
061800     PERFORM 1910-CARGA-TOTAL-ITEM UNTIL IDX-TOT > 11.
061900 1900-INICIALIZA-TOTALES-E. EXIT.
062000
062100 1910-CARGA-TOTAL-ITEM SECTION.
062200     MOVE WKS-INIT-CODIGO(IDX-TOT)      TO
062300          WKS-TOT-CODIGO(IDX-TOT)
062400     MOVE WKS-INIT-DESCRIPCION(IDX-TOT) TO
062500          WKS-TOT-DESCRIPCION(IDX-TOT)
062600     SET IDX-TOT UP BY 1.
062700 1910-CARGA-TOTAL-ITEM-E. EXIT.
062800
062900******************************************************************
063000*  1950  C A L C U L A   S E G U N D O S   A B S O L U T O S     *
063100*  D E   L A   C O R R I D A - SE HACE UNA SOLA VEZ AL INICIO,   *
063200*  PARA COMPARAR CONTRA CADA TRANSFERENCIA EN 2010                *
063300******************************************************************
063400 1950-CALCULA-SEG-ABS-CORRIDA SECTION.
063500     MOVE WKS-RUN-AAAA   TO WKS-CF-AAAA
063600     MOVE WKS-RUN-MM     TO WKS-CF-MM
063700     MOVE WKS-RUN-DD     TO WKS-CF-DD
063800     MOVE WKS-RUN-HORA   TO WKS-CF-HH
063900     MOVE WKS-RUN-MINUTO TO WKS-CF-MI
064000     MOVE WKS-RUN-SEGUNDO TO WKS-CF-SS
064100     PERFORM 2005-CALCULA-SEGUNDOS-ABS
064200     MOVE WKS-CF-SEGUNDOS-ABS TO WKS-SEG-ABS-CORRIDA.
064300 1950-CALCULA-SEG-ABS-CORRIDA-E. EXIT.
064400
064500******************************************************************
064600*  2000  B A R R I D O   D E   V E N C I M I E N T O  ( 1 HORA ) *
064700*  RECORRE LA TABLA DE TRANSFERENCIAS Y VENCE LAS QUE ESTAN EN   *
064800*  ESPERA (W) CON MAS DE UNA HORA DESDE SU CREACION              *
064900******************************************************************
065000 2000-BARRIDO-VENCIMIENTO SECTION.
065100     IF TRF-STATUS(WKS-SUB-TRF) = 'W'
065200        PERFORM 2010-VENCE-TRANSFERENCIA
065300     END-IF.
065400 2000-BARRIDO-VENCIMIENTO-E. EXIT.
065500
065600******************************************************************
065700*  2005  C A L C U L A   S E G U N D O S   A B S O L U T O S     *
065800*  A PARTIR DE UNA FECHA-HORA DESCOMPUESTA EN WKS-CALCULO-FECHA. *
065900*  NO USA FUNCIONES DE FECHA - CALENDARIO GREGORIANO MANUAL,     *
066000*  SOLO SIRVE PARA COMPARAR TRANSCURRIDO ENTRE DOS FECHAS        *
066100******************************************************************
066200 2005-CALCULA-SEGUNDOS-ABS SECTION.
066300     MOVE 'N' TO WKS-CF-BISIESTO-SW
066400     COMPUTE WKS-CF-RESID-4   = WKS-CF-AAAA - (WKS-CF-AAAA / 4 * 4)
066500     COMPUTE WKS-CF-RESID-100 =
066600             WKS-CF-AAAA - (WKS-CF-AAAA / 100 * 100)
066700     COMPUTE WKS-CF-RESID-400 =
066800             WKS-CF-AAAA - (WKS-CF-AAAA / 400 * 400)
066900     IF WKS-CF-RESID-4 = 0 AND WKS-CF-RESID-100 NOT = 0
067000        MOVE 'S' TO WKS-CF-BISIESTO-SW
067100     END-IF
067200     IF WKS-CF-RESID-400 = 0
067300        MOVE 'S' TO WKS-CF-BISIESTO-SW
067400     END-IF
067500     COMPUTE WKS-CF-DIAS-ABS =
067600             (WKS-CF-AAAA - 1) * 365
067700           + (WKS-CF-AAAA - 1) / 4
067800           - (WKS-CF-AAAA - 1) / 100
067900           + (WKS-CF-AAAA - 1) / 400
068000           + WKS-DIAS-ACUM-MES(WKS-CF-MM)
068100           + WKS-CF-DD
068200     IF WKS-CF-ES-BISIESTO AND WKS-CF-MM > 2
068300        ADD 1 TO WKS-CF-DIAS-ABS
068400     END-IF
068500     COMPUTE WKS-CF-SEGUNDOS-ABS =
068600             WKS-CF-DIAS-ABS * 86400
068700           + WKS-CF-HH * 3600
068800           + WKS-CF-MI * 60
068900           + WKS-CF-SS.
069000 2005-CALCULA-SEGUNDOS-ABS-E. EXIT.
069100
069200 2010-VENCE-TRANSFERENCIA SECTION.
069300     MOVE TRF-CREA-FECHA(WKS-SUB-TRF)(1:4) TO WKS-CF-AAAA
069400     MOVE TRF-CREA-FECHA(WKS-SUB-TRF)(5:2) TO WKS-CF-MM
069500     MOVE TRF-CREA-FECHA(WKS-SUB-TRF)(7:2) TO WKS-CF-DD
069600     MOVE TRF-CREA-HORA(WKS-SUB-TRF)       TO WKS-CF-HH
069700     MOVE TRF-CREA-MINUTO(WKS-SUB-TRF)     TO WKS-CF-MI
069800     MOVE TRF-CREA-SEGUNDO(WKS-SUB-TRF)    TO WKS-CF-SS
069900     PERFORM 2005-CALCULA-SEGUNDOS-ABS
070000     MOVE WKS-CF-SEGUNDOS-ABS TO WKS-SEG-ABS-TRF
070100     COMPUTE WKS-HORA-COMP =
070200             WKS-SEG-ABS-CORRIDA - WKS-SEG-ABS-TRF
070300     IF WKS-HORA-COMP > 3600
070400        MOVE 'V' TO TRF-STATUS(WKS-SUB-TRF)
070500        PERFORM 2020-ESCRIBE-BITA-VENCIDA
070600     END-IF.
070700 2010-VENCE-TRANSFERENCIA-E. EXIT.
070800
070900 2020-ESCRIBE-BITA-VENCIDA SECTION.
071000     ADD 1 TO WKS-CANT-VENCIDAS
071100     ADD TRF-AMOUNT(WKS-SUB-TRF) TO WKS-MONTO-VENCIDAS
071200     MOVE WKS-SYSIN-TIMESTAMP        TO BIT-AUD-TS
071300     MOVE 'TRANSFERENCIA-VENCIDA   ' TO BIT-AUD-OP-TYPE
071400     MOVE ZEROS                      TO BIT-AUD-USER-ID
071500     MOVE 'SISTEMA   '               TO BIT-AUD-USER-ROLE
071600     MOVE TRF-TRANSFER-ID(WKS-SUB-TRF)    TO BIT-AUD-PRODUCT-ID
071700     MOVE TRF-AMOUNT(WKS-SUB-TRF)    TO BIT-AUD-AMOUNT
071800     MOVE ZEROS                      TO BIT-AUD-BAL-BEFORE-FROM
071900                                         BIT-AUD-BAL-AFTER-FROM
072000                                         BIT-AUD-BAL-BEFORE-TO
072100                                         BIT-AUD-BAL-AFTER-TO
072200     MOVE 'VENCIO POR UNA HORA SIN APROBAR'
072300                                      TO BIT-AUD-DESCRIPTION
072400     PERFORM 7100-ESCRIBE-BITACORA.
072500 2020-ESCRIBE-BITA-VENCIDA-E. EXIT.
072600
072700******************************************************************
072800*     3000  C I C L O   D E   O P E R A C I O N E S   D E L      *
072900*                          D I A                                *
073000******************************************************************
073100 3000-CICLO-OPERACIONES SECTION.
073200     IF WKS-CANT-SOLICITUDES = 0
073300        PERFORM 3010-LEE-PRIMERA-OPERACION
073400     END-IF
073500
073600     IF NOT FIN-BGOPER
073700        ADD 1 TO WKS-CANT-SOLICITUDES
073800        MOVE 'N' TO WKS-RECHAZO-SW
073900        MOVE SPACES TO WKS-MOTIVO-RECHAZO
074000
074100        EVALUATE TRUE
074200           WHEN OPR-ABRIR-CUENTA
074300                PERFORM 3100-OPERA-APERTURA
074400           WHEN OPR-DEPOSITO
074500                PERFORM 3110-OPERA-DEPOSITO
074600           WHEN OPR-RETIRO
074700                PERFORM 3120-OPERA-RETIRO
074800           WHEN OPR-BLOQUEO
074900                PERFORM 3130-OPERA-BLOQUEO
075000           WHEN OPR-CANCELACION
075100                PERFORM 3140-OPERA-CANCELACION
075200           WHEN OPR-TRANSF-EJECUTA
075300                PERFORM 3200-OPERA-TRANSFER-EJECUTA
075400           WHEN OPR-TRANSF-APRUEBA
075500                PERFORM 3200-OPERA-TRANSFER-EJECUTA
075600           WHEN OPR-TRANSF-RECHAZA
075700                PERFORM 3220-OPERA-TRANSFER-RECHAZA
075800           WHEN OPR-PRESTAMO-APRUEBA
075900                PERFORM 3300-OPERA-PRESTAMO-APRUEBA
076000           WHEN OPR-PRESTAMO-RECHAZA
076100                PERFORM 3310-OPERA-PRESTAMO-RECHAZA
076200           WHEN OPR-PRESTAMO-DESEMBOLSA
076300                PERFORM 3320-OPERA-PRESTAMO-DESEMBOLSA
076400        END-EVALUATE
076500
076600        PERFORM 3900-ACUMULA-TOTALES
076700
076800        READ BGOPER
076900             AT END SET FIN-BGOPER TO TRUE
077000        END-READ
077100     END-IF.
077200 3000-CICLO-OPERACIONES-E. EXIT.
077300
077400 3010-LEE-PRIMERA-OPERACION SECTION.
077500     READ BGOPER
077600          AT END SET FIN-BGOPER TO TRUE
077700     END-READ.
077800 3010-LEE-PRIMERA-OPERACION-E. EXIT.
077900
078000******************************************************************
078100*  3900  A C U M U L A   T O T A L E S   P O R   C O D I G O     *
078200******************************************************************
078300 3900-ACUMULA-TOTALES SECTION.
078400     PERFORM 3905-BUSCA-CODIGO-TOTAL
078500             VARYING IDX-TOT FROM 1 BY 1 UNTIL
078600             IDX-TOT > 11 OR WKS-TOT-CODIGO(IDX-TOT) = OPR-CODE
078700     IF IDX-TOT <= 11
078800        IF WKS-OPERACION-RECHAZADA
078900           ADD 1 TO WKS-TOT-RECHAZADAS(IDX-TOT)
079000                    WKS-CANT-RECHAZADAS
079100        ELSE
079200           ADD 1              TO WKS-TOT-ACEPTADAS(IDX-TOT)
079300                                 WKS-CANT-ACEPTADAS
079400           ADD OPR-AMOUNT     TO WKS-TOT-MONTO(IDX-TOT)
079500                                 WKS-MONTO-TOTAL-MOVIDO
079600        END-IF
079700     END-IF.
079800 3900-ACUMULA-TOTALES-E. EXIT.
079900
080000*    CUERPO VACIO - LA BUSQUEDA SE HACE POR COMPLETO EN LA        *
080100*    CLAUSULA VARYING/UNTIL DEL PERFORM DE 3900                   *
080200 3905-BUSCA-CODIGO-TOTAL SECTION.
080300     CONTINUE.
080400 3905-BUSCA-CODIGO-TOTAL-E. EXIT.
080500
080600******************************************************************
080700*      3100   O P E R A C I O N   D E   A P E R T U R A          *
080800******************************************************************
080900 3100-OPERA-APERTURA SECTION.
081000     PERFORM 7000-VALIDA-USUARIO-OPERA
081100
081200     IF WKS-OPERACION-OK
081300        PERFORM 7300-BUSCA-CLIENTE
081400        IF NOT WKS-SE-ENCONTRO
081500           SET WKS-OPERACION-RECHAZADA TO TRUE
081600           MOVE 'CLIENTE NO EXISTE' TO WKS-MOTIVO-RECHAZO
081700        ELSE
081800           IF NOT CLI-ACTIVO(WKS-SUB-CLI)
081900              SET WKS-OPERACION-RECHAZADA TO TRUE
082000              MOVE 'CLIENTE NO ACTIVO' TO WKS-MOTIVO-RECHAZO
082100           END-IF
082200        END-IF
082300     END-IF
082400
082500     IF WKS-OPERACION-OK
082600        ADD 1 TO WKS-SECUENCIA-CUENTA
082700        MOVE SPACES TO WKS-NUMERO-CUENTA-NVA
082800        STRING 'CTA' WKS-SECUENCIA-CUENTA
082900               DELIMITED BY SIZE
083000               INTO WKS-NUMERO-CUENTA-NVA
083100        END-STRING
083200
083300        PERFORM 3105-INSERTA-CUENTA-ORDEN
083400
083500        COMPUTE CTA-ACCT-ID(WKS-SUB-CTA) =
083600                9000000000 + WKS-SECUENCIA-CUENTA
083700        MOVE OPR-DET-ACCT-TYPE  TO CTA-ACCT-TYPE(WKS-SUB-CTA)
083800        MOVE OPR-REF-ID         TO
083900             CTA-OWNER-CLIENT-ID(WKS-SUB-CTA)
084000        MOVE ZEROS              TO CTA-ACCT-BALANCE(WKS-SUB-CTA)
084100        MOVE OPR-DET-CURRENCY   TO CTA-CURRENCY(WKS-SUB-CTA)
084200        MOVE 'A'                TO CTA-ACCT-STATUS(WKS-SUB-CTA)
084300        MOVE WKS-RUN-FECHA      TO CTA-OPEN-DATE(WKS-SUB-CTA)
084400
084500        ADD 1 TO WKS-CANT-CTAS-ABIERTAS
084600        MOVE WKS-SYSIN-TIMESTAMP     TO BIT-AUD-TS
084700        MOVE 'APERTURA-CUENTA        ' TO BIT-AUD-OP-TYPE
084800        MOVE ZEROS                   TO BIT-AUD-USER-ID
084900        MOVE 'SISTEMA   '            TO BIT-AUD-USER-ROLE
085000        MOVE CTA-ACCT-NUMBER(WKS-SUB-CTA) TO BIT-AUD-PRODUCT-ID
085100        MOVE ZEROS                   TO BIT-AUD-AMOUNT
085200                                        BIT-AUD-BAL-BEFORE-FROM
085300                                        BIT-AUD-BAL-AFTER-FROM
085400                                        BIT-AUD-BAL-BEFORE-TO
085500                                        BIT-AUD-BAL-AFTER-TO
085600        MOVE 'CUENTA ABIERTA'        TO BIT-AUD-DESCRIPTION
085700        PERFORM 7100-ESCRIBE-BITACORA
085800     ELSE
085900        PERFORM 7110-ESCRIBE-BITA-RECHAZO
086000     END-IF.
086100 3100-OPERA-APERTURA-E. EXIT.
086200
086300******************************************************************
086400*  3105  I N S E R T A   L A   C U E N T A   N U E V A   E N      *
086500*  W K S - D A T O S - C U E N T A   R E S P E T A N D O   E L    *
086600*  O R D E N   A S C E N D E N T E   D E   C T A - A C C T -      *
086700*  N U M B E R  ( 3106  D E S P L A Z A   L O S   R E G I S T R O *
086800*  S   Q U E   Q U E D A N   D E S P U E S   D E   L A   N U E V A*
086900*  C U E N T A   U N A   P O S I C I O N   H A C I A   A D E L A N*
087000*  T E )                                                          *
087100******************************************************************
087200 3105-INSERTA-CUENTA-ORDEN SECTION.
087300     ADD 1 TO WKS-CANT-CUENTAS
087400     MOVE WKS-CANT-CUENTAS TO WKS-IDX-DESPLAZA
087500     MOVE 'N' TO WKS-INSERTO-SW
087600
087700     PERFORM 3106-DESPLAZA-CUENTA
087800             UNTIL WKS-SE-INSERTO OR WKS-IDX-DESPLAZA = 1
087900
088000     IF NOT WKS-SE-INSERTO
088100        MOVE WKS-IDX-DESPLAZA TO WKS-SUB-CTA
088200     END-IF
088300
088400     MOVE WKS-NUMERO-CUENTA-NVA TO CTA-ACCT-NUMBER(WKS-SUB-CTA).
088500 3105-INSERTA-CUENTA-ORDEN-E. EXIT.
088600
088700 3106-DESPLAZA-CUENTA SECTION.
088800     IF CTA-ACCT-NUMBER(WKS-IDX-DESPLAZA - 1) > WKS-NUMERO-CUENTA-NVA
088900        MOVE WKS-DATOS-CUENTA(WKS-IDX-DESPLAZA - 1) TO
089000             WKS-DATOS-CUENTA(WKS-IDX-DESPLAZA)
089100        SUBTRACT 1 FROM WKS-IDX-DESPLAZA
089200     ELSE
089300        SET WKS-SE-INSERTO TO TRUE
089400        MOVE WKS-IDX-DESPLAZA TO WKS-SUB-CTA
089500     END-IF.
089600 3106-DESPLAZA-CUENTA-E. EXIT.
089700
089800******************************************************************
089900*          3110   O P E R A C I O N   D E   D E P O S I T O      *
090000******************************************************************
090100 3110-OPERA-DEPOSITO SECTION.
090200     PERFORM 7000-VALIDA-USUARIO-OPERA
090300
090400     IF WKS-OPERACION-OK
090500        IF OPR-AMOUNT NOT > 0
090600           SET WKS-OPERACION-RECHAZADA TO TRUE
090700           MOVE 'MONTO NO POSITIVO' TO WKS-MOTIVO-RECHAZO
090800        ELSE
090900           PERFORM 7200-BUSCA-CUENTA
091000           IF NOT WKS-SE-ENCONTRO
091100              SET WKS-OPERACION-RECHAZADA TO TRUE
091200              MOVE 'CUENTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
091300           ELSE
091400              IF NOT CTA-ACTIVA(WKS-SUB-CTA)
091500                 SET WKS-OPERACION-RECHAZADA TO TRUE
091600                 MOVE 'CUENTA NO ACTIVA' TO WKS-MOTIVO-RECHAZO
091700              END-IF
091800           END-IF
091900        END-IF
092000     END-IF
092100
092200     IF WKS-OPERACION-OK
092300        ADD OPR-AMOUNT TO CTA-ACCT-BALANCE(WKS-SUB-CTA)
092400        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
092500        MOVE 'DEPOSITO               ' TO BIT-AUD-OP-TYPE
092600        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
092700        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
092800        MOVE OPR-ACCT-NUMBER        TO BIT-AUD-PRODUCT-ID
092900        MOVE OPR-AMOUNT             TO BIT-AUD-AMOUNT
093000        MOVE ZEROS                  TO BIT-AUD-BAL-BEFORE-FROM
093100                                       BIT-AUD-BAL-AFTER-FROM
093200                                       BIT-AUD-BAL-BEFORE-TO
093300                                       BIT-AUD-BAL-AFTER-TO
093400        MOVE 'DEPOSITO APLICADO'    TO BIT-AUD-DESCRIPTION
093500        PERFORM 7100-ESCRIBE-BITACORA
093600     ELSE
093700        PERFORM 7110-ESCRIBE-BITA-RECHAZO
093800     END-IF.
093900 3110-OPERA-DEPOSITO-E. EXIT.
094000
094100******************************************************************
094200*            3120   O P E R A C I O N   D E   R E T I R O        *
094300******************************************************************
094400 3120-OPERA-RETIRO SECTION.
094500     PERFORM 7000-VALIDA-USUARIO-OPERA
094600
094700     IF WKS-OPERACION-OK
094800        IF OPR-AMOUNT NOT > 0
094900           SET WKS-OPERACION-RECHAZADA TO TRUE
095000           MOVE 'MONTO NO POSITIVO' TO WKS-MOTIVO-RECHAZO
095100        ELSE
095200           PERFORM 7200-BUSCA-CUENTA
095300           IF NOT WKS-SE-ENCONTRO
095400              SET WKS-OPERACION-RECHAZADA TO TRUE
095500              MOVE 'CUENTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
095600           ELSE
095700              IF NOT CTA-ACTIVA(WKS-SUB-CTA)
095800                 SET WKS-OPERACION-RECHAZADA TO TRUE
095900                 MOVE 'CUENTA NO ACTIVA' TO WKS-MOTIVO-RECHAZO
096000              ELSE
096100                 IF CTA-ACCT-BALANCE(WKS-SUB-CTA) < OPR-AMOUNT
096200                    SET WKS-OPERACION-RECHAZADA TO TRUE
096300                    MOVE 'SALDO INSUFICIENTE' TO
096400                         WKS-MOTIVO-RECHAZO
096500                 END-IF
096600              END-IF
096700           END-IF
096800        END-IF
096900     END-IF
097000
097100     IF WKS-OPERACION-OK
097200        SUBTRACT OPR-AMOUNT FROM CTA-ACCT-BALANCE(WKS-SUB-CTA)
097300        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
097400        MOVE 'RETIRO                 ' TO BIT-AUD-OP-TYPE
097500        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
097600        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
097700        MOVE OPR-ACCT-NUMBER        TO BIT-AUD-PRODUCT-ID
097800        MOVE OPR-AMOUNT             TO BIT-AUD-AMOUNT
097900        MOVE ZEROS                  TO BIT-AUD-BAL-BEFORE-FROM
098000                                       BIT-AUD-BAL-AFTER-FROM
098100                                       BIT-AUD-BAL-BEFORE-TO
098200                                       BIT-AUD-BAL-AFTER-TO
098300        MOVE 'RETIRO APLICADO'      TO BIT-AUD-DESCRIPTION
098400        PERFORM 7100-ESCRIBE-BITACORA
098500     ELSE
098600        PERFORM 7110-ESCRIBE-BITA-RECHAZO
098700     END-IF.
098800 3120-OPERA-RETIRO-E. EXIT.
098900
099000******************************************************************
099100*          3130   O P E R A C I O N   D E   B L O Q U E O        *
099200******************************************************************
099300 3130-OPERA-BLOQUEO SECTION.
099400     PERFORM 7000-VALIDA-USUARIO-OPERA
099500
099600     IF WKS-OPERACION-OK
099700        PERFORM 7200-BUSCA-CUENTA
099800        IF NOT WKS-SE-ENCONTRO
099900           SET WKS-OPERACION-RECHAZADA TO TRUE
100000           MOVE 'CUENTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
100100        END-IF
100200     END-IF
100300
100400     IF WKS-OPERACION-OK
100500        MOVE 'B' TO CTA-ACCT-STATUS(WKS-SUB-CTA)
100600        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
100700        MOVE 'BLOQUEO-CUENTA         ' TO BIT-AUD-OP-TYPE
100800        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
100900        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
101000        MOVE OPR-ACCT-NUMBER        TO BIT-AUD-PRODUCT-ID
101100        MOVE ZEROS                  TO BIT-AUD-AMOUNT
101200                                       BIT-AUD-BAL-BEFORE-FROM
101300                                       BIT-AUD-BAL-AFTER-FROM
101400                                       BIT-AUD-BAL-BEFORE-TO
101500                                       BIT-AUD-BAL-AFTER-TO
101600        MOVE 'CUENTA BLOQUEADA'     TO BIT-AUD-DESCRIPTION
101700        PERFORM 7100-ESCRIBE-BITACORA
101800     ELSE
101900        PERFORM 7110-ESCRIBE-BITA-RECHAZO
102000     END-IF.
102100 3130-OPERA-BLOQUEO-E. EXIT.
102200
102300******************************************************************
102400*       3140   O P E R A C I O N   D E   C A N C E L A C I O N   *
102500******************************************************************
102600 3140-OPERA-CANCELACION SECTION.
102700     PERFORM 7000-VALIDA-USUARIO-OPERA
102800
102900     IF WKS-OPERACION-OK
103000        PERFORM 7200-BUSCA-CUENTA
103100        IF NOT WKS-SE-ENCONTRO
103200           SET WKS-OPERACION-RECHAZADA TO TRUE
103300           MOVE 'CUENTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
103400        ELSE
103500           IF CTA-ACCT-BALANCE(WKS-SUB-CTA) NOT = 0
103600              SET WKS-OPERACION-RECHAZADA TO TRUE
103700              MOVE 'SALDO DEBE SER CERO' TO WKS-MOTIVO-RECHAZO
103800           END-IF
103900        END-IF
104000     END-IF
104100
104200     IF WKS-OPERACION-OK
104300        MOVE 'C' TO CTA-ACCT-STATUS(WKS-SUB-CTA)
104400        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
104500        MOVE 'CANCELACION-CUENTA     ' TO BIT-AUD-OP-TYPE
104600        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
104700        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
104800        MOVE OPR-ACCT-NUMBER        TO BIT-AUD-PRODUCT-ID
104900        MOVE ZEROS                  TO BIT-AUD-AMOUNT
105000                                       BIT-AUD-BAL-BEFORE-FROM
105100                                       BIT-AUD-BAL-AFTER-FROM
105200                                       BIT-AUD-BAL-BEFORE-TO
105300                                       BIT-AUD-BAL-AFTER-TO
105400        MOVE 'CUENTA CANCELADA'     TO BIT-AUD-DESCRIPTION
105500        PERFORM 7100-ESCRIBE-BITACORA
105600     ELSE
105700        PERFORM 7110-ESCRIBE-BITA-RECHAZO
105800     END-IF.
105900 3140-OPERA-CANCELACION-E. EXIT.
106000
106100******************************************************************
106200*  3200  E J E C U T A   O   A P R U E B A   T R A N S F E R .   *
106300*  ATIENDE TANTO 'TE' (EJECUCION DIRECTA) COMO 'TA' (APRUEBA UNA *
106400*  TRANSFERENCIA EN ESPERA) - COMPARTEN LA MISMA VALIDACION      *
106500*----------------------------------------------------------------*
106600*    10/09/07 GTV BG-0325 SE RECHAZA TAMBIEN 'TE' CUANDO LA      *
106700*    TRANSFERENCIA YA QUEDO EN ESTADO TERMINAL (R/V) - ANTES SOLO*
106800*    SE VALIDABA EL ESTADO PARA 'TA', Y UN 'TE' PODIA REEJECUTAR *
106900*    UNA TRANSFERENCIA YA RECHAZADA O VENCIDA                    *
107000*----------------------------------------------------------------*
107100 3200-OPERA-TRANSFER-EJECUTA SECTION.
107200     PERFORM 7400-BUSCA-TRANSFEREN
107300     IF NOT WKS-SE-ENCONTRO
107400        SET WKS-OPERACION-RECHAZADA TO TRUE
107500        MOVE 'TRANSFERENCIA NO EXISTE' TO WKS-MOTIVO-RECHAZO
107600     ELSE
107700        IF TRF-RECHAZADA(WKS-SUB-TRF) OR TRF-VENCIDA(WKS-SUB-TRF)
107800           SET WKS-OPERACION-RECHAZADA TO TRUE
107900           MOVE 'TRANSFERENCIA YA FINALIZADA' TO
108000                WKS-MOTIVO-RECHAZO
108100        ELSE
108200           IF OPR-TRANSF-APRUEBA AND
108300              TRF-STATUS(WKS-SUB-TRF) NOT = 'W'
108400              SET WKS-OPERACION-RECHAZADA TO TRUE
108500              MOVE 'TRANSF. NO ESTA EN ESPERA' TO
108600                   WKS-MOTIVO-RECHAZO
108700           END-IF
108800        END-IF
108900     END-IF
109000
109100     IF WKS-OPERACION-OK
109200        PERFORM 7000-VALIDA-USUARIO-OPERA
109300     END-IF
109400
109500     IF WKS-OPERACION-OK
109600        PERFORM 3210-VALIDA-Y-EJECUTA-TRF
109700     ELSE
109800        PERFORM 7110-ESCRIBE-BITA-RECHAZO
109900     END-IF.
110000 3200-OPERA-TRANSFER-EJECUTA-E. EXIT.
110100
110200 3210-VALIDA-Y-EJECUTA-TRF SECTION.
110300     MOVE TRF-FROM-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
110400     PERFORM 7200-BUSCA-CUENTA
110500     IF NOT WKS-SE-ENCONTRO
110600        SET WKS-OPERACION-RECHAZADA TO TRUE
110700        MOVE 'CTA. ORIGEN NO EXISTE' TO WKS-MOTIVO-RECHAZO
110800     ELSE
110900        IF NOT CTA-ACTIVA(WKS-SUB-CTA)
111000           SET WKS-OPERACION-RECHAZADA TO TRUE
111100           MOVE 'CTA. ORIGEN NO ACTIVA' TO WKS-MOTIVO-RECHAZO
111200        END-IF
111300     END-IF
111400     MOVE WKS-SUB-CTA TO WKS-SUB-CTA-DESTINO
111500
111600     IF WKS-OPERACION-OK
111700        MOVE TRF-TO-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
111800        PERFORM 7200-BUSCA-CUENTA
111900        MOVE WKS-SUB-CTA TO WKS-SUB-CTA-DESTINO
112000        IF NOT WKS-SE-ENCONTRO
112100           SET WKS-OPERACION-RECHAZADA TO TRUE
112200           MOVE 'CTA. DESTINO NO EXISTE' TO WKS-MOTIVO-RECHAZO
112300        ELSE
112400           IF NOT CTA-ACTIVA(WKS-SUB-CTA-DESTINO)
112500              SET WKS-OPERACION-RECHAZADA TO TRUE
112600              MOVE 'CTA. DESTINO NO ACTIVA' TO
112700                   WKS-MOTIVO-RECHAZO
112800           END-IF
112900        END-IF
113000     END-IF
113100
113200     MOVE TRF-FROM-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
113300     PERFORM 7200-BUSCA-CUENTA
113400
113500     IF WKS-OPERACION-OK
113600        IF CTA-ACCT-BALANCE(WKS-SUB-CTA) < TRF-AMOUNT(WKS-SUB-TRF)
113700           SET WKS-OPERACION-RECHAZADA TO TRUE
113800           MOVE 'SALDO ORIGEN INSUFICIENTE' TO
113900                WKS-MOTIVO-RECHAZO
114000        END-IF
114100     END-IF
114200
114300     IF WKS-OPERACION-OK
114400        MOVE CTA-ACCT-BALANCE(WKS-SUB-CTA) TO
114500             WKS-SALDO-ANTES-ORIGEN
114600        MOVE TRF-TO-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
114700        PERFORM 7200-BUSCA-CUENTA
114800        MOVE CTA-ACCT-BALANCE(WKS-SUB-CTA) TO
114900             WKS-SALDO-ANTES-DESTINO
115000
115100        MOVE TRF-FROM-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
115200        PERFORM 7200-BUSCA-CUENTA
115300        SUBTRACT TRF-AMOUNT(WKS-SUB-TRF) FROM
115400                 CTA-ACCT-BALANCE(WKS-SUB-CTA)
115500        MOVE CTA-ACCT-BALANCE(WKS-SUB-CTA) TO
115600             WKS-SALDO-DESPUES-ORIGEN
115700
115800        MOVE TRF-TO-ACCT(WKS-SUB-TRF) TO OPR-ACCT-NUMBER
115900        PERFORM 7200-BUSCA-CUENTA
116000        ADD TRF-AMOUNT(WKS-SUB-TRF) TO
116100            CTA-ACCT-BALANCE(WKS-SUB-CTA)
116200        MOVE CTA-ACCT-BALANCE(WKS-SUB-CTA) TO
116300             WKS-SALDO-DESPUES-DESTINO
116400
116500        MOVE 'J' TO TRF-STATUS(WKS-SUB-TRF)
116600        IF OPR-TRANSF-APRUEBA
116700           MOVE OPR-USER-ID TO TRF-APPROVER-USER-ID(WKS-SUB-TRF)
116800        END-IF
116900
117000        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
117100        MOVE 'TRANSFERENCIA-EJECUTADA' TO BIT-AUD-OP-TYPE
117200        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
117300        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
117400        MOVE TRF-TRANSFER-ID(WKS-SUB-TRF) TO BIT-AUD-PRODUCT-ID
117500        MOVE TRF-AMOUNT(WKS-SUB-TRF) TO BIT-AUD-AMOUNT
117600        MOVE WKS-SALDO-ANTES-ORIGEN    TO BIT-AUD-BAL-BEFORE-FROM
117700        MOVE WKS-SALDO-DESPUES-ORIGEN  TO BIT-AUD-BAL-AFTER-FROM
117800        MOVE WKS-SALDO-ANTES-DESTINO   TO BIT-AUD-BAL-BEFORE-TO
117900        MOVE WKS-SALDO-DESPUES-DESTINO TO BIT-AUD-BAL-AFTER-TO
118000        MOVE 'TRANSFERENCIA APLICADA'  TO BIT-AUD-DESCRIPTION
118100        MOVE TRF-AMOUNT(WKS-SUB-TRF)   TO OPR-AMOUNT
118200        PERFORM 7100-ESCRIBE-BITACORA
118300     ELSE
118400        MOVE 'R' TO TRF-STATUS(WKS-SUB-TRF)
118500        PERFORM 7110-ESCRIBE-BITA-RECHAZO
118600     END-IF.
118700 3210-VALIDA-Y-EJECUTA-TRF-E. EXIT.
118800
118900******************************************************************
119000*      3220   R E C H A Z O   D E   T R A N S F E R E N C I A    *
119100******************************************************************
119200 3220-OPERA-TRANSFER-RECHAZA SECTION.
119300     PERFORM 7000-VALIDA-USUARIO-OPERA
119400
119500     IF WKS-OPERACION-OK
119600        PERFORM 7400-BUSCA-TRANSFEREN
119700        IF NOT WKS-SE-ENCONTRO
119800           SET WKS-OPERACION-RECHAZADA TO TRUE
119900           MOVE 'TRANSFERENCIA NO EXISTE' TO WKS-MOTIVO-RECHAZO
120000        ELSE
120100           IF TRF-STATUS(WKS-SUB-TRF) NOT = 'W'
120200              SET WKS-OPERACION-RECHAZADA TO TRUE
120300              MOVE 'TRANSF. NO ESTA EN ESPERA' TO
120400                   WKS-MOTIVO-RECHAZO
120500           END-IF
120600        END-IF
120700     END-IF
120800
120900     IF WKS-OPERACION-OK
121000        MOVE 'R' TO TRF-STATUS(WKS-SUB-TRF)
121100        MOVE OPR-USER-ID TO TRF-APPROVER-USER-ID(WKS-SUB-TRF)
121200        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
121300        MOVE 'TRANSFERENCIA-RECHAZADA' TO BIT-AUD-OP-TYPE
121400        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
121500        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
121600        MOVE TRF-TRANSFER-ID(WKS-SUB-TRF) TO BIT-AUD-PRODUCT-ID
121700        MOVE TRF-AMOUNT(WKS-SUB-TRF) TO BIT-AUD-AMOUNT
121800        MOVE ZEROS                   TO BIT-AUD-BAL-BEFORE-FROM
121900                                        BIT-AUD-BAL-AFTER-FROM
122000                                        BIT-AUD-BAL-BEFORE-TO
122100                                        BIT-AUD-BAL-AFTER-TO
122200        MOVE 'RECHAZADA POR APROBADOR' TO BIT-AUD-DESCRIPTION
122300        MOVE TRF-AMOUNT(WKS-SUB-TRF)  TO OPR-AMOUNT
122400        PERFORM 7100-ESCRIBE-BITACORA
122500     ELSE
122600        PERFORM 7110-ESCRIBE-BITA-RECHAZO
122700     END-IF.
122800 3220-OPERA-TRANSFER-RECHAZA-E. EXIT.
122900
123000******************************************************************
123100*      3300   A P R O B A C I O N   D E   P R E S T A M O        *
123200******************************************************************
123300 3300-OPERA-PRESTAMO-APRUEBA SECTION.
123400     MOVE 'AI' TO WKS-ROL-REQUERIDO
123500     PERFORM 7000-VALIDA-USUARIO-OPERA
123600
123700     IF WKS-OPERACION-OK
123800        PERFORM 7020-VALIDA-ROL
123900     END-IF
124000
124100     IF WKS-OPERACION-OK
124200        PERFORM 7500-BUSCA-PRESTAMO
124300        IF NOT WKS-SE-ENCONTRO
124400           SET WKS-OPERACION-RECHAZADA TO TRUE
124500           MOVE 'PRESTAMO NO EXISTE' TO WKS-MOTIVO-RECHAZO
124600        ELSE
124700           IF NOT PRE-EN-ESTUDIO(WKS-SUB-PRE)
124800              SET WKS-OPERACION-RECHAZADA TO TRUE
124900              MOVE 'PRESTAMO NO EN ESTUDIO' TO
125000                   WKS-MOTIVO-RECHAZO
125100           ELSE
125200              IF OPR-AMOUNT NOT > 0
125300                 SET WKS-OPERACION-RECHAZADA TO TRUE
125400                 MOVE 'MONTO APROBADO INVALIDO' TO
125500                      WKS-MOTIVO-RECHAZO
125600              END-IF
125700           END-IF
125800        END-IF
125900     END-IF
126000
126100     IF WKS-OPERACION-OK
126200        MOVE OPR-AMOUNT TO PRE-AMT-APPROVED(WKS-SUB-PRE)
126300        MOVE 'A'        TO PRE-LOAN-STATUS(WKS-SUB-PRE)
126400        MOVE OPR-USER-ID TO PRE-ANALYST-ID(WKS-SUB-PRE)
126500        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
126600        MOVE 'APROBACION-PRESTAMO    ' TO BIT-AUD-OP-TYPE
126700        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
126800        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
126900        MOVE PRE-LOAN-ID(WKS-SUB-PRE) TO BIT-AUD-PRODUCT-ID
127000        MOVE OPR-AMOUNT              TO BIT-AUD-AMOUNT
127100        MOVE ZEROS                   TO BIT-AUD-BAL-BEFORE-FROM
127200                                        BIT-AUD-BAL-AFTER-FROM
127300                                        BIT-AUD-BAL-BEFORE-TO
127400                                        BIT-AUD-BAL-AFTER-TO
127500        MOVE 'PRESTAMO APROBADO'     TO BIT-AUD-DESCRIPTION
127600        PERFORM 7100-ESCRIBE-BITACORA
127700     ELSE
127800        PERFORM 7110-ESCRIBE-BITA-RECHAZO
127900     END-IF.
128000 3300-OPERA-PRESTAMO-APRUEBA-E. EXIT.
128100
128200******************************************************************
128300*        3310   R E C H A Z O   D E   P R E S T A M O            *
128400******************************************************************
128500 3310-OPERA-PRESTAMO-RECHAZA SECTION.
128600     MOVE 'AI' TO WKS-ROL-REQUERIDO
128700     PERFORM 7000-VALIDA-USUARIO-OPERA
128800
128900     IF WKS-OPERACION-OK
129000        PERFORM 7020-VALIDA-ROL
129100     END-IF
129200
129300     IF WKS-OPERACION-OK
129400        PERFORM 7500-BUSCA-PRESTAMO
129500        IF NOT WKS-SE-ENCONTRO
129600           SET WKS-OPERACION-RECHAZADA TO TRUE
129700           MOVE 'PRESTAMO NO EXISTE' TO WKS-MOTIVO-RECHAZO
129800        ELSE
129900           IF NOT PRE-EN-ESTUDIO(WKS-SUB-PRE)
130000              SET WKS-OPERACION-RECHAZADA TO TRUE
130100              MOVE 'PRESTAMO NO EN ESTUDIO' TO
130200                   WKS-MOTIVO-RECHAZO
130300           END-IF
130400        END-IF
130500     END-IF
130600
130700     IF WKS-OPERACION-OK
130800        MOVE 'R' TO PRE-LOAN-STATUS(WKS-SUB-PRE)
130900        MOVE OPR-USER-ID TO PRE-ANALYST-ID(WKS-SUB-PRE)
131000        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
131100        MOVE 'RECHAZO-PRESTAMO       ' TO BIT-AUD-OP-TYPE
131200        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
131300        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
131400        MOVE PRE-LOAN-ID(WKS-SUB-PRE) TO BIT-AUD-PRODUCT-ID
131500        MOVE ZEROS                   TO BIT-AUD-AMOUNT
131600                                        BIT-AUD-BAL-BEFORE-FROM
131700                                        BIT-AUD-BAL-AFTER-FROM
131800                                        BIT-AUD-BAL-BEFORE-TO
131900                                        BIT-AUD-BAL-AFTER-TO
132000        MOVE 'PRESTAMO RECHAZADO'    TO BIT-AUD-DESCRIPTION
132100        PERFORM 7100-ESCRIBE-BITACORA
132200     ELSE
132300        PERFORM 7110-ESCRIBE-BITA-RECHAZO
132400     END-IF.
132500 3310-OPERA-PRESTAMO-RECHAZA-E. EXIT.
132600
132700******************************************************************
132800*       3320   D E S E M B O L S O   D E   P R E S T A M O       *
132900******************************************************************
133000 3320-OPERA-PRESTAMO-DESEMBOLSA SECTION.
133100     MOVE 'AI' TO WKS-ROL-REQUERIDO
133200     PERFORM 7000-VALIDA-USUARIO-OPERA
133300
133400     IF WKS-OPERACION-OK
133500        PERFORM 7020-VALIDA-ROL
133600     END-IF
133700
133800     IF WKS-OPERACION-OK
133900        PERFORM 7500-BUSCA-PRESTAMO
134000        IF NOT WKS-SE-ENCONTRO
134100           SET WKS-OPERACION-RECHAZADA TO TRUE
134200           MOVE 'PRESTAMO NO EXISTE' TO WKS-MOTIVO-RECHAZO
134300        ELSE
134400           IF NOT PRE-APROBADO(WKS-SUB-PRE) OR
134500              PRE-AMT-APPROVED(WKS-SUB-PRE) NOT > 0
134600              SET WKS-OPERACION-RECHAZADA TO TRUE
134700              MOVE 'PRESTAMO NO APROBADO' TO
134800                   WKS-MOTIVO-RECHAZO
134900           END-IF
135000        END-IF
135100     END-IF
135200
135300     IF WKS-OPERACION-OK
135400        MOVE PRE-DISB-ACCT-NUMBER(WKS-SUB-PRE) TO
135500             OPR-ACCT-NUMBER
135600        PERFORM 7200-BUSCA-CUENTA
135700        IF NOT WKS-SE-ENCONTRO
135800           SET WKS-OPERACION-RECHAZADA TO TRUE
135900           MOVE 'CTA. DESEMBOLSO NO EXISTE' TO
136000                WKS-MOTIVO-RECHAZO
136100        ELSE
136200           IF NOT CTA-ACTIVA(WKS-SUB-CTA)
136300              SET WKS-OPERACION-RECHAZADA TO TRUE
136400              MOVE 'CTA. DESEMBOLSO NO ACTIVA' TO
136500                   WKS-MOTIVO-RECHAZO
136600           END-IF
136700        END-IF
136800     END-IF
136900
137000     IF WKS-OPERACION-OK
137100        ADD PRE-AMT-APPROVED(WKS-SUB-PRE) TO
137200            CTA-ACCT-BALANCE(WKS-SUB-CTA)
137300        MOVE 'D' TO PRE-LOAN-STATUS(WKS-SUB-PRE)
137400        ADD 1 TO WKS-CANT-PRES-DESEMB
137500        MOVE WKS-SYSIN-TIMESTAMP    TO BIT-AUD-TS
137600        MOVE 'DESEMBOLSO-PRESTAMO    ' TO BIT-AUD-OP-TYPE
137700        MOVE OPR-USER-ID            TO BIT-AUD-USER-ID
137800        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
137900        MOVE PRE-LOAN-ID(WKS-SUB-PRE) TO BIT-AUD-PRODUCT-ID
138000        MOVE PRE-AMT-APPROVED(WKS-SUB-PRE) TO BIT-AUD-AMOUNT
138100        MOVE ZEROS                   TO BIT-AUD-BAL-BEFORE-FROM
138200                                        BIT-AUD-BAL-AFTER-FROM
138300                                        BIT-AUD-BAL-BEFORE-TO
138400                                        BIT-AUD-BAL-AFTER-TO
138500        MOVE 'PRESTAMO DESEMBOLSADO' TO BIT-AUD-DESCRIPTION
138600        MOVE PRE-AMT-APPROVED(WKS-SUB-PRE) TO OPR-AMOUNT
138700        PERFORM 7100-ESCRIBE-BITACORA
138800     ELSE
138900        PERFORM 7110-ESCRIBE-BITA-RECHAZO
139000     END-IF.
139100 3320-OPERA-PRESTAMO-DESEMBOLSA-E. EXIT.
139200
139300******************************************************************
139400*  7000  V A L I D A   E L E G I B I L I D A D   D E L   USUARIO *
139500*  QUE   S O L I C I T A / D E C I D E   L A   O P E R A C I O N *
139600******************************************************************
139700 7000-VALIDA-USUARIO-OPERA SECTION.
139800     PERFORM 7005-BUSCA-CODIGO-USUARIO
139900             VARYING WKS-SUB-USR FROM 1 BY 1 UNTIL
140000             WKS-SUB-USR > WKS-CANT-USUARIOS OR
140100             USR-USER-ID(WKS-SUB-USR) = OPR-USER-ID
140200
140300     IF WKS-SUB-USR > WKS-CANT-USUARIOS
140400        SET WKS-OPERACION-RECHAZADA TO TRUE
140500        MOVE 'USUARIO NO EXISTE' TO WKS-MOTIVO-RECHAZO
140600     ELSE
140700        IF USR-USER-STATUS(WKS-SUB-USR) NOT = 'A'
140800           SET WKS-OPERACION-RECHAZADA TO TRUE
140900           MOVE 'USUARIO NO ACTIVO' TO WKS-MOTIVO-RECHAZO
141000        ELSE
141100           PERFORM 7010-VALIDA-MAYORIA-EDAD
141200        END-IF
141300     END-IF.
141400 7000-VALIDA-USUARIO-OPERA-E. EXIT.
141500
141600*    CUERPO VACIO - LA BUSQUEDA SE HACE POR COMPLETO EN LA        *
141700*    CLAUSULA VARYING/UNTIL DEL PERFORM DE 7000                   *
141800 7005-BUSCA-CODIGO-USUARIO SECTION.
141900     CONTINUE.
142000 7005-BUSCA-CODIGO-USUARIO-E. EXIT.
142100
142200 7010-VALIDA-MAYORIA-EDAD SECTION.
142300     MOVE USR-BIRTH-DATE(WKS-SUB-USR) TO WKS-FECHA-MAYORIA
142400     ADD 18 TO WKS-MAY-AAAA
142500     IF WKS-FECHA-MAYORIA > WKS-RUN-FECHA
142600        SET WKS-OPERACION-RECHAZADA TO TRUE
142700        MOVE 'USUARIO NO ES MAYOR DE EDAD' TO
142800             WKS-MOTIVO-RECHAZO
142900     END-IF.
143000 7010-VALIDA-MAYORIA-EDAD-E. EXIT.
143100
143200 7020-VALIDA-ROL SECTION.
143300     IF USR-USER-ROLE(WKS-SUB-USR) NOT = WKS-ROL-REQUERIDO
143400        SET WKS-OPERACION-RECHAZADA TO TRUE
143500        MOVE 'ROL DE USUARIO NO AUTORIZADO' TO
143600             WKS-MOTIVO-RECHAZO
143700     END-IF.
143800 7020-VALIDA-ROL-E. EXIT.
143900
144000******************************************************************
144100*  7100  E S C R I B E   U N   R E G I S T R O   D E   BITACORA  *
144200******************************************************************
144300 7100-ESCRIBE-BITACORA SECTION.
144400     MOVE CORRESPONDING WKS-REG-BITACORA TO REG-BIT-AUDITORIA
144500     WRITE REG-BIT-AUDITORIA
144600     IF FS-BGBITA NOT = 0
144700        DISPLAY 'BGDIA01 - ERROR AL ESCRIBIR BITACORA FS('
144800                FS-BGBITA ')' UPON CONSOLE
144900     END-IF.
145000 7100-ESCRIBE-BITACORA-E. EXIT.
145100
145200******************************************************************
145300*  7110  E S C R I B E   B I T A C O R A   D E   R E C H A Z O   *
145400******************************************************************
145500 7110-ESCRIBE-BITA-RECHAZO SECTION.
145600     MOVE WKS-SYSIN-TIMESTAMP        TO BIT-AUD-TS
145700     MOVE OPR-USER-ID                TO BIT-AUD-USER-ID
145800     IF WKS-SUB-USR > 0 AND WKS-SUB-USR <= WKS-CANT-USUARIOS
145900        MOVE USR-USER-ROLE(WKS-SUB-USR) TO BIT-AUD-USER-ROLE
146000     ELSE
146100        MOVE 'DESCONOCID' TO BIT-AUD-USER-ROLE
146200     END-IF
146300     MOVE OPR-ACCT-NUMBER            TO BIT-AUD-PRODUCT-ID
146400     MOVE OPR-AMOUNT                 TO BIT-AUD-AMOUNT
146500     MOVE ZEROS                      TO BIT-AUD-BAL-BEFORE-FROM
146600                                        BIT-AUD-BAL-AFTER-FROM
146700                                        BIT-AUD-BAL-BEFORE-TO
146800                                        BIT-AUD-BAL-AFTER-TO
146900     MOVE WKS-MOTIVO-RECHAZO         TO BIT-AUD-DESCRIPTION
147000     EVALUATE TRUE
147100        WHEN OPR-TRANSF-EJECUTA OR OPR-TRANSF-APRUEBA
147200             MOVE 'TRANSFERENCIA-RECHAZADA' TO BIT-AUD-OP-TYPE
147300        WHEN OTHER
147400             MOVE 'OPERACION-RECHAZADA    ' TO BIT-AUD-OP-TYPE
147500     END-EVALUATE
147600     PERFORM 7100-ESCRIBE-BITACORA.
147700 7110-ESCRIBE-BITA-RECHAZO-E. EXIT.
147800
147900******************************************************************
148000*  7200  B U S C A   C U E N T A   P O R   O P R - A C C T -     *
148100*  N U M B E R.  LA TABLA COMPLETA SE MANTIENE ORDENADA POR      *
148200*  3105-INSERTA-CUENTA-ORDEN, ASI QUE UN SOLO SEARCH ALL CUBRE   *
148300*  TANTO EL MAESTRO ORIGINAL COMO LAS CUENTAS ABIERTAS EN LA     *
148400*  MISMA CORRIDA                                                 *
148500******************************************************************
148600 7200-BUSCA-CUENTA SECTION.
148700     SET WKS-ENCONTRO-SW TO 'N'
148800     SET IDX-CTA TO 1
148900     SEARCH ALL WKS-DATOS-CUENTA
149000        AT END CONTINUE
149100        WHEN CTA-ACCT-NUMBER(IDX-CTA) = OPR-ACCT-NUMBER
149200             SET WKS-SE-ENCONTRO TO TRUE
149300             SET WKS-SUB-CTA TO IDX-CTA
149400     END-SEARCH.
149500 7200-BUSCA-CUENTA-E. EXIT.
149600
149700******************************************************************
149800*   7300  B U S C A   C L I E N T E   P O R   O P R - R E F -    *
149900*   I D  ( CLIENTE TITULAR DE LA CUENTA A ABRIR )                *
150000******************************************************************
150100 7300-BUSCA-CLIENTE SECTION.
150200     SET WKS-ENCONTRO-SW TO 'N'
150300     SET IDX-CLI TO 1
150400     SEARCH ALL WKS-DATOS-CLIENTE
150500        AT END CONTINUE
150600        WHEN CLI-CLIENT-ID(IDX-CLI) = OPR-REF-ID
150700             SET WKS-SE-ENCONTRO TO TRUE
150800             SET WKS-SUB-CLI TO IDX-CLI
150900     END-SEARCH.
151000 7300-BUSCA-CLIENTE-E. EXIT.
151100
151200******************************************************************
151300*  7400  B U S C A   T R A N S F E R E N C I A   P O R   O P R - *
151400*  R E F - I D                                                  *
151500******************************************************************
151600 7400-BUSCA-TRANSFEREN SECTION.
151700     SET WKS-ENCONTRO-SW TO 'N'
151800     SET IDX-TRF TO 1
151900     SEARCH ALL WKS-DATOS-TRANSFEREN
152000        AT END CONTINUE
152100        WHEN TRF-TRANSFER-ID(IDX-TRF) = OPR-REF-ID
152200             SET WKS-SE-ENCONTRO TO TRUE
152300             SET WKS-SUB-TRF TO IDX-TRF
152400     END-SEARCH.
152500 7400-BUSCA-TRANSFEREN-E. EXIT.
152600
152700******************************************************************
152800*      7500  B U S C A   P R E S T A M O   P O R   O P R -       *
152900*      R E F - I D                                              *
153000******************************************************************
153100 7500-BUSCA-PRESTAMO SECTION.
153200     SET WKS-ENCONTRO-SW TO 'N'
153300     SET IDX-PRE TO 1
153400     SEARCH ALL WKS-DATOS-PRESTAMO
153500        AT END CONTINUE
153600        WHEN PRE-LOAN-ID(IDX-PRE) = OPR-REF-ID
153700             SET WKS-SE-ENCONTRO TO TRUE
153800             SET WKS-SUB-PRE TO IDX-PRE
153900     END-SEARCH.
154000 7500-BUSCA-PRESTAMO-E. EXIT.
154100
154200******************************************************************
154300*   8000  R E G R A B A   L O S   M A E S T R O S   A C T U A L  *
154400*   I Z A D O S   ( C U E N T A S ,   P R E S T A M O S   Y      *
154500*   T R A N S F E R E N C I A S )                                *
154600******************************************************************
154700 8000-REGRABA-MAESTROS SECTION.
154800*----------------------------------------------------------------*
154900*    17/08/07 GTV BG-0322 SE UNIFICA LA REGRABACION DE LAS TRES  *
155000*    TABLAS EN UN SOLO PERFORM...THRU CON WKS-SUB-REGRABA COMO   *
155100*    SUBSCRIPTO COMPARTIDO - CADA PARRAFO 81nn/82nn/83nn SALTA   *
155200*    CON GO TO A SU PROPIA SALIDA CUANDO SU TABLA YA SE AGOTO    *
155300*----------------------------------------------------------------*
155400     PERFORM 8100-GRABA-CUENTAS THRU 8300-GRABA-TRANSFEREN-E
155500             VARYING WKS-SUB-REGRABA FROM 1 BY 1
155600             UNTIL WKS-SUB-REGRABA > WKS-CANT-CUENTAS
155700                AND WKS-SUB-REGRABA > WKS-CANT-PRESTAMOS
155800                AND WKS-SUB-REGRABA > WKS-CANT-TRANSFEREN.
155900 8000-REGRABA-MAESTROS-E. EXIT.
156000
156100 8100-GRABA-CUENTAS SECTION.
156200     IF WKS-SUB-REGRABA > WKS-CANT-CUENTAS
156300        GO TO 8100-GRABA-CUENTAS-E
156400     END-IF
156500     MOVE WKS-SUB-REGRABA TO WKS-SUB-CTA
156600     MOVE CTA-ACCT-ID(WKS-SUB-CTA)         TO CTS-ACCT-ID
156700     MOVE CTA-ACCT-NUMBER(WKS-SUB-CTA)     TO CTS-ACCT-NUMBER
156800     MOVE CTA-ACCT-TYPE(WKS-SUB-CTA)       TO CTS-ACCT-TYPE
156900     MOVE CTA-OWNER-CLIENT-ID(WKS-SUB-CTA) TO CTS-OWNER-CLIENT-ID
157000     MOVE CTA-ACCT-BALANCE(WKS-SUB-CTA)    TO CTS-ACCT-BALANCE
157100     MOVE CTA-CURRENCY(WKS-SUB-CTA)        TO CTS-CURRENCY
157200     MOVE CTA-ACCT-STATUS(WKS-SUB-CTA)     TO CTS-ACCT-STATUS
157300     MOVE CTA-OPEN-DATE(WKS-SUB-CTA)       TO CTS-OPEN-DATE
157400     WRITE REG-CTS-MAESTRO.
157500 8100-GRABA-CUENTAS-E. EXIT.
157600
157700 8200-GRABA-PRESTAMOS SECTION.
157800     IF WKS-SUB-REGRABA > WKS-CANT-PRESTAMOS
157900        GO TO 8200-GRABA-PRESTAMOS-E
158000     END-IF
158100     MOVE WKS-SUB-REGRABA TO WKS-SUB-PRE
158200     MOVE PRE-LOAN-ID(WKS-SUB-PRE)         TO PSS-LOAN-ID
158300     MOVE PRE-LOAN-TYPE(WKS-SUB-PRE)       TO PSS-LOAN-TYPE
158400     MOVE PRE-APPLICANT-CLIENT-ID(WKS-SUB-PRE) TO
158500          PSS-APPLICANT-CLIENT-ID
158600     MOVE PRE-AMT-REQUESTED(WKS-SUB-PRE)   TO PSS-AMT-REQUESTED
158700     MOVE PRE-AMT-APPROVED(WKS-SUB-PRE)    TO PSS-AMT-APPROVED
158800     MOVE PRE-INTEREST-RATE(WKS-SUB-PRE)   TO PSS-INTEREST-RATE
158900     MOVE PRE-TERM-MONTHS(WKS-SUB-PRE)     TO PSS-TERM-MONTHS
159000     MOVE PRE-LOAN-STATUS(WKS-SUB-PRE)     TO PSS-LOAN-STATUS
159100     MOVE PRE-DISB-ACCT-NUMBER(WKS-SUB-PRE) TO PSS-DISB-ACCT-NUMBER
159200     MOVE PRE-ANALYST-ID(WKS-SUB-PRE)      TO PSS-ANALYST-ID
159300     WRITE REG-PSS-MAESTRO.
159400 8200-GRABA-PRESTAMOS-E. EXIT.
159500
159600 8300-GRABA-TRANSFEREN SECTION.
159700     IF WKS-SUB-REGRABA > WKS-CANT-TRANSFEREN
159800        GO TO 8300-GRABA-TRANSFEREN-E
159900     END-IF
160000     MOVE WKS-SUB-REGRABA TO WKS-SUB-TRF
160100     MOVE TRF-TRANSFER-ID(WKS-SUB-TRF)     TO TFS-TRANSFER-ID
160200     MOVE TRF-FROM-ACCT(WKS-SUB-TRF)       TO TFS-FROM-ACCT
160300     MOVE TRF-TO-ACCT(WKS-SUB-TRF)         TO TFS-TO-ACCT
160400     MOVE TRF-AMOUNT(WKS-SUB-TRF)          TO TFS-AMOUNT
160500     MOVE TRF-CREATE-TS(WKS-SUB-TRF)       TO TFS-CREATE-TS
160600     MOVE TRF-STATUS(WKS-SUB-TRF)          TO TFS-STATUS
160700     MOVE TRF-CREATOR-USER-ID(WKS-SUB-TRF) TO TFS-CREATOR-USER-ID
160800     MOVE TRF-APPROVER-USER-ID(WKS-SUB-TRF) TO TFS-APPROVER-USER-ID
160900     WRITE REG-TFS-MAESTRO.
161000 8300-GRABA-TRANSFEREN-E. EXIT.
161100
161200******************************************************************
161300*      9000  I M P R I M E   E L   R E P O R T E   D E           *
161400*                  C O N T R O L                                 *
161500******************************************************************
161600 9000-IMPRIME-REPORTE SECTION.
161700     PERFORM 9100-ENCABEZADO
161800     PERFORM 9200-IMPRIME-DETALLE
161900             VARYING IDX-TOT FROM 1 BY 1 UNTIL IDX-TOT > 11
162000     PERFORM 9300-IMPRIME-VENCIDAS
162100     PERFORM 9400-IMPRIME-TOTALES.
162200 9000-IMPRIME-REPORTE-E. EXIT.
162300
162400 9100-ENCABEZADO SECTION.
162500     ADD 1 TO WKS-NUM-PAGINA
162600     MOVE WKS-RUN-AAAA TO WKS-FECHA-EDITADA(1:4)
162700     MOVE '-'          TO WKS-FECHA-EDITADA(5:1)
162800     MOVE WKS-RUN-MM   TO WKS-FECHA-EDITADA(6:2)
162900     MOVE '-'          TO WKS-FECHA-EDITADA(8:1)
163000     MOVE WKS-RUN-DD   TO WKS-FECHA-EDITADA(9:2)
163100     MOVE WKS-FECHA-EDITADA TO RPT-ENC-FECHA
163200     MOVE WKS-NUM-PAGINA    TO RPT-ENC-PAGINA
163300     WRITE REG-RPT1 FROM RPT-LIN-ENCABEZADO
163400           AFTER ADVANCING TOP-OF-FORM
163500     WRITE REG-RPT1 FROM RPT-LIN-TITULO AFTER ADVANCING 2
163600     WRITE REG-RPT1 FROM RPT-LIN-COLUMNAS AFTER ADVANCING 1
163700     MOVE ZEROS TO WKS-LIN-USADAS.
163800 9100-ENCABEZADO-E. EXIT.
163900
164000 9200-IMPRIME-DETALLE SECTION.
164100     MOVE WKS-TOT-CODIGO(IDX-TOT)      TO RPT-DET-CODIGO
164200     MOVE WKS-TOT-DESCRIPCION(IDX-TOT) TO RPT-DET-DESCRIPCION
164300     MOVE WKS-TOT-ACEPTADAS(IDX-TOT)   TO RPT-DET-ACEPTADAS
164400     MOVE WKS-TOT-RECHAZADAS(IDX-TOT)  TO RPT-DET-RECHAZADAS
164500     MOVE WKS-TOT-MONTO(IDX-TOT)       TO RPT-DET-MONTO
164600     WRITE REG-RPT1 FROM RPT-LIN-DETALLE AFTER ADVANCING 1
164700     ADD WKS-TOT-ACEPTADAS(IDX-TOT)  TO WKS-GRAN-TOTAL-ACEPT
164800     ADD WKS-TOT-RECHAZADAS(IDX-TOT) TO WKS-GRAN-TOTAL-RECH
164900     ADD WKS-TOT-MONTO(IDX-TOT)      TO WKS-GRAN-TOTAL-MONTO.
165000 9200-IMPRIME-DETALLE-E. EXIT.
165100
165200 9300-IMPRIME-VENCIDAS SECTION.
165300     MOVE WKS-CANT-VENCIDAS  TO RPT-VEN-CANTIDAD
165400     MOVE WKS-MONTO-VENCIDAS TO RPT-VEN-MONTO
165500     WRITE REG-RPT1 FROM RPT-LIN-VENCIDAS AFTER ADVANCING 2.
165600 9300-IMPRIME-VENCIDAS-E. EXIT.
165700
165800 9400-IMPRIME-TOTALES SECTION.
165900     WRITE REG-RPT1 FROM RPT-LIN-RAYA AFTER ADVANCING 1
166000
166100     MOVE 'TOTAL SOLICITUDES LEIDAS'      TO RPT-TOT-ROTULO
166200     MOVE WKS-CANT-SOLICITUDES            TO RPT-TOT-VALOR
166300     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
166400
166500     MOVE 'TOTAL SOLICITUDES ACEPTADAS'   TO RPT-TOT-ROTULO
166600     MOVE WKS-GRAN-TOTAL-ACEPT            TO RPT-TOT-VALOR
166700     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
166800
166900     MOVE 'TOTAL SOLICITUDES RECHAZADAS'  TO RPT-TOT-ROTULO
167000     MOVE WKS-GRAN-TOTAL-RECH             TO RPT-TOT-VALOR
167100     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
167200
167300     MOVE 'TOTAL TRANSFERENCIAS VENCIDAS' TO RPT-TOT-ROTULO
167400     MOVE WKS-CANT-VENCIDAS               TO RPT-TOT-VALOR
167500     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
167600
167700     MOVE 'TOTAL MONTO MOVIDO'            TO RPT-TOT-ROTULO
167800     MOVE WKS-GRAN-TOTAL-MONTO            TO RPT-TOT-VALOR
167900     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
168000
168100     MOVE 'TOTAL CUENTAS ABIERTAS'        TO RPT-TOT-ROTULO
168200     MOVE WKS-CANT-CTAS-ABIERTAS          TO RPT-TOT-VALOR
168300     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
168400
168500     MOVE 'TOTAL PRESTAMOS DESEMBOLSADOS' TO RPT-TOT-ROTULO
168600     MOVE WKS-CANT-PRES-DESEMB            TO RPT-TOT-VALOR
168700     WRITE REG-RPT1 FROM RPT-LIN-TOTAL AFTER ADVANCING 1
168800
168900     WRITE REG-RPT1 FROM RPT-LIN-FIN AFTER ADVANCING 2.
169000 9400-IMPRIME-TOTALES-E. EXIT.
169100
169200******************************************************************
169300*          9900   C I E R R E   D E   A R C H I V O S            *
169400******************************************************************
169500 9900-CIERRA-ARCHIVOS SECTION.
169600     CLOSE BGCLIE BGUSUR BGCTAE BGPRSE BGTRFE BGOPER
169700           BGCTAS BGPRSS BGTRFS BGBITA BGRPT1.
169800 9900-CIERRA-ARCHIVOS-E. EXIT.
169900******************************************************************
170000*                 F I N   D E L   P R O G R A M A   BGDIA01      *
170100******************************************************************
