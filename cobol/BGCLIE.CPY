000100******************************************************************
000200*              C O P Y   B G C L I E                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - NUCLEO DE CLIENTES                *
000500* MIEMBRO     : BGCLIE                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES (BGCLIE), USADO   *
000700*             : POR EL PROCESO DIARIO BGDIA01 PARA VALIDAR       *
000800*             : ELEGIBILIDAD DE TITULARES (APERTURA DE CUENTA)   *
000900* LONGITUD    : 130 BYTES                                        *
001000* PROPIETARIO : GRUPO CUENTAS Y CLIENTES                         *
001100*----------------------------------------------------------------*
001200* HISTORIAL DE CAMBIOS                                           *
001300* FECHA    INIC  TICKET     DESCRIPCION                          *
001400* 03/11/86 HMR   BG-0009    VERSION ORIGINAL DEL LAYOUT          *
001500* 22/06/89 HMR   BG-0114    SE AGREGA CLIENT-STATUS BLOQUEADO    *
001600* 14/02/94 RCQ   BG-0287    SE AGREGA EMAIL Y PHONE              *
001700* 09/12/98 JVA   BG-Y2K01  AMPLIACION BIRTH-DATE A 8 POSIC(Y2K)  *
001800******************************************************************
001900 01  REG-CLI-MAESTRO.
002000*----------------------------------------------------------------*
002100*    NUMERO UNICO DE CLIENTE, LLAVE DEL MAESTRO                  *
002200*----------------------------------------------------------------*
002300     05  CLI-CLIENT-ID           PIC 9(10).
002400*----------------------------------------------------------------*
002500*    TIPO DE CLIENTE: N=NATURAL  E=EMPRESA                       *
002600*----------------------------------------------------------------*
002700     05  CLI-CLIENT-TYPE         PIC X(01).
002800         88  CLI-ES-NATURAL              VALUE 'N'.
002900         88  CLI-ES-EMPRESA              VALUE 'E'.
003000     05  CLI-IDENT-NUMBER        PIC X(15).
003100     05  CLI-CLIENT-NAME         PIC X(40).
003200*----------------------------------------------------------------*
003300*    FECHA DE NACIMIENTO AAAAMMDD (CEROS SI ES EMPRESA)          *
003400*    SE REDEFINE EN PARTES PARA EL CALCULO DE MAYORIA DE EDAD    *
003500*----------------------------------------------------------------*
003600     05  CLI-BIRTH-DATE          PIC 9(08).
003700     05  CLI-BIRTH-DATE-R REDEFINES CLI-BIRTH-DATE.
003800         10  CLI-BIRTH-AAAA      PIC 9(04).
003900         10  CLI-BIRTH-MM        PIC 9(02).
004000         10  CLI-BIRTH-DD        PIC 9(02).
004100*----------------------------------------------------------------*
004200*    ESTADO DEL CLIENTE: A=ACTIVO  I=INACTIVO  B=BLOQUEADO       *
004300*----------------------------------------------------------------*
004400     05  CLI-CLIENT-STATUS       PIC X(01).
004500         88  CLI-ACTIVO                  VALUE 'A'.
004600         88  CLI-INACTIVO                VALUE 'I'.
004700         88  CLI-BLOQUEADO               VALUE 'B'.
004800     05  CLI-EMAIL                PIC X(30).
004900     05  CLI-PHONE                PIC X(15).
005000     05  FILLER                   PIC X(10).
005100******************************************************************
005200*                 F I N   D E L   C O P Y   B G C L I E          *
005300******************************************************************
