000100******************************************************************
000200*              C O P Y   B G P R E S                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - PRESTAMOS                         *
000500* MIEMBRO     : BGPRES                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE PRESTAMOS.  SE INCLUYE CON *
000700*             : COPY ... REPLACING EN LA FD DE ENTRADA, LA FD    *
000800*             : DE SALIDA Y LA TABLA DE MEMORIA DE BGDIA01, POR  *
000900*             : LO QUE EL PREFIJO PRE- SE REEMPLAZA EN CADA USO  *
001000* LONGITUD    : 102 BYTES                                        *
001100* PROPIETARIO : GRUPO CREDITO                                    *
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400* FECHA    INIC  TICKET     DESCRIPCION                          *
001500* 02/07/90 CTZ   BG-0142    VERSION ORIGINAL DEL LAYOUT          *
001600* 14/03/95 RCQ   BG-0299    SE AGREGA DISB-ACCT-NUMBER           *
001700* 21/10/98 JVA   BG-Y2K04  SE ESTANDARIZA LOAN-STATUS A 4 VALS   *
001800* 09/09/99 JVA   BG-0349    SE AMPLIA LOAN-TYPE A 10 POSIC, SE   *
001900*                           TRUNCABAN CODIGOS DE PRODUCTO NUEVOS *
002000******************************************************************
002100 01  REG-PRE-MAESTRO.
002200*----------------------------------------------------------------*
002300*    NUMERO UNICO DE PRESTAMO, LLAVE DEL MAESTRO                 *
002400*----------------------------------------------------------------*
002500     05  PRE-LOAN-ID             PIC 9(10).
002600     05  PRE-LOAN-TYPE           PIC X(10).
002700     05  PRE-APPLICANT-CLIENT-ID PIC 9(10).
002800*----------------------------------------------------------------*
002900*    MONTOS - DISPLAY ZONADO CON SIGNO, 2 DECIMALES              *
003000*----------------------------------------------------------------*
003100     05  PRE-AMT-REQUESTED       PIC S9(13)V99.
003200     05  PRE-AMT-APPROVED        PIC S9(13)V99.
003300*----------------------------------------------------------------*
003400*    TASA NOMINAL ANUAL EN PORCENTAJE, EJ. 012.5000              *
003500*----------------------------------------------------------------*
003600     05  PRE-INTEREST-RATE       PIC S9(03)V9(04).
003700     05  PRE-TERM-MONTHS         PIC 9(03).
003800*----------------------------------------------------------------*
003900*    ESTADO: E=ESTUDIO  A=APROBADO  R=RECHAZADO  D=DESEMBOLSADO  *
004000*----------------------------------------------------------------*
004100     05  PRE-LOAN-STATUS         PIC X(01).
004200         88  PRE-EN-ESTUDIO              VALUE 'E'.
004300         88  PRE-APROBADO                VALUE 'A'.
004400         88  PRE-RECHAZADO               VALUE 'R'.
004500         88  PRE-DESEMBOLSADO            VALUE 'D'.
004600     05  PRE-DISB-ACCT-NUMBER    PIC X(20).
004700*----------------------------------------------------------------*
004800*    ANALISTA QUE APROBO/RECHAZO (CERO = NINGUNO)                *
004900*----------------------------------------------------------------*
005000     05  PRE-ANALYST-ID          PIC 9(10).
005100     05  FILLER                  PIC X(01).
005200******************************************************************
005300*                 F I N   D E L   C O P Y   B G P R E S          *
005400******************************************************************
