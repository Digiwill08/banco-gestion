000100******************************************************************
000200*              C O P Y   B G U S U R                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - SEGURIDAD Y ROLES                 *
000500* MIEMBRO     : BGUSUR                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (BGUSUR).  CADA   *
000700*             : REGISTRO ES UN USUARIO OPERATIVO (TELLER,        *
000800*             : ANALISTA, EMPLEADO, SUPERVISOR) O UN CLIENTE     *
000900*             : HABILITADO PARA AUTOGESTION                      *
001000* LONGITUD    : 100 BYTES                                        *
001100* PROPIETARIO : GRUPO SEGURIDAD                                  *
001200*----------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                           *
001400* FECHA    INIC  TICKET     DESCRIPCION                          *
001500* 17/09/87 HMR   BG-0021    VERSION ORIGINAL DEL LAYOUT          *
001600* 05/05/91 CTZ   BG-0166    SE AGREGA RELATED-CLIENT-ID          *
001700* 28/01/99 JVA   BG-Y2K02  AMPLIACION BIRTH-DATE A 8 POSIC(Y2K)  *
001800******************************************************************
001900 01  REG-USR-MAESTRO.
002000*----------------------------------------------------------------*
002100*    NUMERO UNICO DE USUARIO, LLAVE DEL MAESTRO                  *
002200*----------------------------------------------------------------*
002300     05  USR-USER-ID             PIC 9(10).
002400     05  USR-USER-NAME           PIC X(20).
002500     05  USR-FULL-NAME           PIC X(40).
002600     05  USR-BIRTH-DATE          PIC 9(08).
002700*----------------------------------------------------------------*
002800*    CODIGO DE ROL:                                              *
002900*    CN=CLIENTE NATURAL  CE=CLIENTE EMPRESA  EV=VENTANILLA       *
003000*    EC=EMPLEADO COMERCIAL  EE=EMPLEADO EMPRESARIAL              *
003100*    SE=SUPERVISOR EMPRESARIAL  AI=ANALISTA INTERNO              *
003200*----------------------------------------------------------------*
003300     05  USR-USER-ROLE           PIC X(02).
003400         88  USR-ROL-CLIENTE-NAT         VALUE 'CN'.
003500         88  USR-ROL-CLIENTE-EMP         VALUE 'CE'.
003600         88  USR-ROL-VENTANILLA          VALUE 'EV'.
003700         88  USR-ROL-EMP-COMERCIAL       VALUE 'EC'.
003800         88  USR-ROL-EMP-EMPRESARIAL     VALUE 'EE'.
003900         88  USR-ROL-SUPERVISOR-EMP      VALUE 'SE'.
004000         88  USR-ROL-ANALISTA-INT        VALUE 'AI'.
004100*----------------------------------------------------------------*
004200*    ESTADO DEL USUARIO: A=ACTIVO  I=INACTIVO  B=BLOQUEADO       *
004300*----------------------------------------------------------------*
004400     05  USR-USER-STATUS         PIC X(01).
004500         88  USR-ACTIVO                  VALUE 'A'.
004600         88  USR-INACTIVO                VALUE 'I'.
004700         88  USR-BLOQUEADO               VALUE 'B'.
004800*----------------------------------------------------------------*
004900*    CLIENTE RELACIONADO (CERO SI NO APLICA)                     *
005000*----------------------------------------------------------------*
005100     05  USR-RELATED-CLIENT-ID   PIC 9(10).
005200     05  FILLER                  PIC X(09).
005300******************************************************************
005400*                 F I N   D E L   C O P Y   B G U S U R          *
005500******************************************************************
