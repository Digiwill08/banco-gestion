000100******************************************************************
000200*              C O P Y   B G O P E R                              *
000300*----------------------------------------------------------------*
000400* APLICACION  : BANCOGESTION - PROCESO DIARIO                    *
000500* MIEMBRO     : BGOPER                                           *
000600* DESCRIPCION : LAYOUT DE LA SOLICITUD DE OPERACION DEL DIA.     *
000700*             : UN REGISTRO POR OPERACION SOLICITADA, PROCESADO  *
000800*             : EN EL ORDEN DE LLEGADA DEL ARCHIVO               *
000900* LONGITUD    : 80 BYTES                                         *
001000* PROPIETARIO : GRUPO OPERACIONES                                *
001100*----------------------------------------------------------------*
001200* HISTORIAL DE CAMBIOS                                           *
001300* FECHA    INIC  TICKET     DESCRIPCION                          *
001400* 12/06/94 RCQ   BG-0264    VERSION ORIGINAL DEL LAYOUT          *
001500* 25/09/97 CTZ   BG-0327    SE AGREGAN CODIGOS TA/TR/LA/LR/LD    *
001600******************************************************************
001700 01  REG-OPR-SOLICITUD.
001800     05  OPR-SEQ                 PIC 9(06).
001900*----------------------------------------------------------------*
002000*    CODIGO DE OPERACION:                                        *
002100*    AP=APERTURA  DP=DEPOSITO  RT=RETIRO  BL=BLOQUEO             *
002200*    CN=CANCELACION  TE=EJECUTA TRANSF  TA=APRUEBA TRANSF        *
002300*    TR=RECHAZA TRANSF  LA=APRUEBA PRESTAMO  LR=RECHAZA PRESTAMO *
002400*    LD=DESEMBOLSA PRESTAMO                                      *
002500*----------------------------------------------------------------*
002600     05  OPR-CODE                PIC X(02).
002700         88  OPR-ABRIR-CUENTA            VALUE 'AP'.
002800         88  OPR-DEPOSITO                VALUE 'DP'.
002900         88  OPR-RETIRO                  VALUE 'RT'.
003000         88  OPR-BLOQUEO                 VALUE 'BL'.
003100         88  OPR-CANCELACION             VALUE 'CN'.
003200         88  OPR-TRANSF-EJECUTA          VALUE 'TE'.
003300         88  OPR-TRANSF-APRUEBA          VALUE 'TA'.
003400         88  OPR-TRANSF-RECHAZA          VALUE 'TR'.
003500         88  OPR-PRESTAMO-APRUEBA        VALUE 'LA'.
003600         88  OPR-PRESTAMO-RECHAZA        VALUE 'LR'.
003700         88  OPR-PRESTAMO-DESEMBOLSA     VALUE 'LD'.
003800     05  OPR-ACCT-NUMBER         PIC X(20).
003900*----------------------------------------------------------------*
004000*    ID DE REFERENCIA: TRANSFERENCIA, PRESTAMO O CLIENTE (AP)    *
004100*----------------------------------------------------------------*
004200     05  OPR-REF-ID              PIC 9(10).
004300     05  OPR-AMOUNT              PIC S9(13)V99.
004400*----------------------------------------------------------------*
004500*    USUARIO SOLICITANTE / QUE DECIDE LA OPERACION               *
004600*----------------------------------------------------------------*
004700     05  OPR-USER-ID             PIC 9(10).
004800*----------------------------------------------------------------*
004900*    DETALLE: EN AP, TIPO CUENTA(1)+MONEDA(3); EN LD, RELLENO;   *
005000*    EN LAS DEMAS OPERACIONES SE DEJA EN BLANCO                  *
005100*----------------------------------------------------------------*
005200     05  OPR-DETAIL              PIC X(17).
005300     05  OPR-DETAIL-R REDEFINES OPR-DETAIL.
005400         10  OPR-DET-ACCT-TYPE   PIC X(01).
005500         10  OPR-DET-CURRENCY    PIC X(03).
005600         10  FILLER              PIC X(13).
005700******************************************************************
005800*                 F I N   D E L   C O P Y   B G O P E R          *
005900******************************************************************
